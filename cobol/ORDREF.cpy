000100*****************************************************************
000200*    COPYBOOK:  ORDREF
000300*    DESCRIPTION:  "CANCEL" OR "RETRIEVE" TRANSACTION LAYOUT FOR
000400*        THE ORDER-REFERENCES INPUT FILE.  THE LEADING CODE
000500*        SELECTS WHICH OPERATION APPLIES TO THE RECORD - C FOR
000600*        CANCEL, R FOR RETRIEVE.  FIXED 80-BYTE LINE-SEQUENTIAL
000700*        RECORD.
000800*****************************************************************
000900*    AMENDMENT HISTORY
001000*    DATE     INIT  TICKET    DESCRIPTION
001100*    -------- ----  --------  -------------------------------
001200*    07/18/14 RJP   TS-0121   ORIGINAL COPYBOOK.
001300*****************************************************************
001400 01  ORDER-REFERENCE-RECORD.
001500     05  ORF-TRANSACTION-CODE        PIC X(01).
001600         88  ORF-IS-CANCEL               VALUE 'C'.
001700         88  ORF-IS-RETRIEVE             VALUE 'R'.
001800     05  ORF-ORDER-ID                PIC S9(18)
001900                                      SIGN IS TRAILING SEPARATE.
002000     05  FILLER                      PIC X(60).
