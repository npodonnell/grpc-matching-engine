000100*****************************************************************
000200*    COPYBOOK:  TKRREF
000300*    DESCRIPTION:  "GET QUOTE" TRANSACTION LAYOUT FOR THE
000400*        TICKER-REFERENCES INPUT FILE.  FIXED 80-BYTE LINE-
000500*        SEQUENTIAL RECORD.
000600*****************************************************************
000700*    AMENDMENT HISTORY
000800*    DATE     INIT  TICKET    DESCRIPTION
000900*    -------- ----  --------  -------------------------------
001000*    07/18/14 RJP   TS-0121   ORIGINAL COPYBOOK.
001100*****************************************************************
001200 01  TICKER-REFERENCE-RECORD.
001300     05  TKR-REF-TICKER              PIC X(07).
001400     05  FILLER                      PIC X(73).
