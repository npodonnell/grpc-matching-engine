000100*****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF IBM
000300*    ALL RIGHTS RESERVED
000400*****************************************************************
000500*    PROGRAM:  ORDMTCH
000600*
000700*    AUTHOR :  R. J. PELLETIER
000800*
000900*    LIMIT-ORDER-BOOK MATCHING ENGINE.  READS SUBMIT, CANCEL,
001000*    RETRIEVE AND QUOTE TRANSACTIONS AGAINST AN IN-MEMORY ORDER
001100*    BOOK KEPT ONE TABLE PER TICKER, PRICE-THEN-TIME PRIORITY,
001200*    AND WRITES ONE RESULT RECORD PER TRANSACTION PROCESSED.
001300*
001400*    A GOOD CASE FOR REVIEW IN THE FLOOR-SUPPORT WALKTHROUGH -
001500*    NO TERMINAL, NO DATABASE, JUST THREE TRANSACTION FILES READ
001600*    IN SEQUENCE AGAINST TABLES HELD FOR THE LIFE OF THE RUN.
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    ORDMTCH.
002000 AUTHOR.        R. J. PELLETIER.
002100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN.  07/11/1988.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*****************************************************************
002600*    AMENDMENT HISTORY
002700*
002800*    DATE     INIT  TICKET    DESCRIPTION
002900*    -------- ----  --------  -------------------------------
003000*    07/11/88 RJP   TS-0118   ORIGINAL PROGRAM.  SUBMIT ORDER
003100*                             AND MATCHING LOOP ONLY.
003200*    09/02/88 RJP   TS-0122   ADDED CANCEL-ORDER TRANSACTION.
003300*    01/14/89 RJP   TS-0131   ADDED RETRIEVE-ORDER TRANSACTION.
003400*    06/20/89 RJP   TS-0140   ADDED GET-QUOTE TRANSACTION AND
003500*                             THE TICKER-REFERENCES FILE.
003600*    03/07/90 DWS   TS-0151   FIXED MATCH LOOP TO STOP SCANNING
003700*                             THE OPPOSITE BOOK ON THE LIMIT-
003800*                             REACHED BREAK INSTEAD OF SKIPPING
003900*                             ONE ENTRY AND CONTINUING.
004000*    11/19/90 RJP   TS-0158   MEAN MATCHED PRICE WAS ROUNDING -
004100*                             CHANGED TO A STRAIGHT DIVIDE, NO
004200*                             ROUNDED, TRUNCATE PER FLOOR RULES.
004300*    02/25/91 DWS   TS-0163   ADDED END-OF-RUN CONTROL TOTALS
004400*                             LINE (850-WRITE-CONTROL-TOTALS).
004500*    03/22/95 RJP   TS-0164   RESIZED ORDER MASTER TABLE TO
004600*                             10000 ENTRIES FOR YEAR-END VOLUME.
004700*    06/02/96 KLM   TS-0347   ADDED SOL-USD AS A FIFTH TICKER.
004800*    11/09/98 DWS   Y2K-041   REVIEWED FOR YEAR 2000 - PROGRAM
004900*                             USES A SEQUENCE COUNTER, NOT A
005000*                             CALENDAR DATE, FOR FINISH-TIME.
005100*                             NO CHANGE REQUIRED.
005200*    04/18/00 DWS   Y2K-041   YEAR 2000 SIGN-OFF - RETESTED
005300*                             FULL TRANSACTION SET, NO FINDINGS.
005400*    08/30/01 RJP   TS-0201   CANCEL OF AN ALREADY-TERMINAL
005500*                             ORDER WAS CLEARING FINISH-TIME -
005600*                             CORRECTED TO LEAVE HISTORY ALONE.
005700*    05/14/03 KLM   TS-0233   WIDENED RESTING QUEUES FROM 100 TO
005800*                             200 ENTRIES PER SIDE PER TICKER.
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-390.
006300 OBJECT-COMPUTER.  IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS ORDER-DIRECTION-CLASS IS 'B' THRU 'B', 'S' THRU 'S'
006700     UPSI-0 ON STATUS IS ORDMTCH-RERUN-SWITCH.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDREQIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-ORDREQ-STATUS.
007500*
007600     SELECT ORDER-REFERENCE-FILE ASSIGN TO ORDREFIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-ORDREF-STATUS.
008000*
008100     SELECT TICKER-REFERENCE-FILE ASSIGN TO TKRREFIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-TKRREF-STATUS.
008500*
008600     SELECT ORDER-RESULT-FILE ASSIGN TO ORDRSLTO
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-ORDRSLT-STATUS.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  ORDER-REQUEST-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS.
009900 COPY ORDREQ.
010000*
010100 FD  ORDER-REFERENCE-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS.
010600 COPY ORDREF.
010700*
010800 FD  TICKER-REFERENCE-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS.
011300 COPY TKRREF.
011400*
011500 FD  ORDER-RESULT-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 200 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS.
012000 COPY ORDRSLT.
012100*
012200 WORKING-STORAGE SECTION.
012300*****************************************************************
012400*    FILE STATUS SWITCHES
012500*****************************************************************
012600 01  WS-FILE-STATUS-CODES.
012700     05  WS-ORDREQ-STATUS            PIC X(02) VALUE SPACES.
012800     05  WS-ORDREF-STATUS            PIC X(02) VALUE SPACES.
012900     05  WS-TKRREF-STATUS            PIC X(02) VALUE SPACES.
013000     05  WS-ORDRSLT-STATUS           PIC X(02) VALUE SPACES.
013100     05  FILLER                      PIC X(02).
013200*
013300 01  WS-EOF-SWITCHES.
013400     05  WS-ORDREQ-EOF-SW            PIC X(01) VALUE 'N'.
013500         88  ORDREQ-AT-EOF               VALUE 'Y'.
013600     05  WS-ORDREF-EOF-SW            PIC X(01) VALUE 'N'.
013700         88  ORDREF-AT-EOF               VALUE 'Y'.
013800     05  WS-TKRREF-EOF-SW            PIC X(01) VALUE 'N'.
013900         88  TKRREF-AT-EOF               VALUE 'Y'.
014000     05  FILLER                      PIC X(01).
014100*
014200 01  ORDMTCH-RERUN-SWITCH            PIC X(01) VALUE 'N'.
014300*
014400*****************************************************************
014500*    RUNNING SEQUENCE COUNTER - STANDS IN FOR A WALL-CLOCK TIME
014600*    STAMP, SINCE A BATCH STEP HAS NO "NOW".  BUMPED ONCE PER
014700*    TRANSACTION READ FROM ANY OF THE THREE INPUT FILES, AND
014800*    AGAIN EACH TIME AN ORDER REACHES A TERMINAL STATE.
014900*****************************************************************
015000 77  WS-SEQUENCE-COUNTER             PIC S9(18) COMP VALUE 0.
015100*
015200*****************************************************************
015300*    NEXT-ORDER-ID GENERATOR - ONE GLOBAL COUNTER SHARED ACROSS
015400*    ALL TICKERS.
015500*****************************************************************
015600 77  WS-NEXT-ORDER-ID                PIC S9(18) COMP VALUE 0.
015700*
015800*****************************************************************
015900*    THE ORDER BOOK ITSELF - TICKER TABLE, RESTING QUEUES,
016000*    ORDER MASTER TABLE / ORDER-ID INDEX / HISTORY.
016100*****************************************************************
016200 COPY ORDMAST.
016300*
016400*****************************************************************
016500*    WORKING SUBSCRIPTS, SWITCHES AND SCRATCH FIELDS FOR THE
016600*    MATCHING LOOP.
016700*****************************************************************
016800 01  WS-MATCH-WORK-AREA.
016900     05  WS-TKR-BOOK-IDX             PIC 9(04) COMP VALUE 0.
017000     05  WS-STOP-MATCH-SW            PIC X(01) VALUE 'N'.
017100         88  STOP-MATCHING               VALUE 'Y'.
017200     05  WS-INCOMING-IDX             PIC S9(08) COMP VALUE 0.
017300     05  WS-OPPOSITE-IDX             PIC S9(08) COMP VALUE 0.
017400     05  WS-FILL-VOLUME              PIC S9(18) COMP VALUE 0.
017500     05  WS-TRADE-PRICE              PIC S9(18) COMP VALUE 0.
017600     05  WS-INSERT-AT                PIC S9(08) COMP VALUE 0.
017700     05  WS-SHIFT-IDX                PIC S9(08) COMP VALUE 0.
017800     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
017900         88  ENTRY-WAS-FOUND             VALUE 'Y'.
018000     05  WS-MASTER-IDX               PIC S9(08) COMP VALUE 0.
018100     05  WS-DERIVED-STATUS           PIC X(01) VALUE SPACE.
018200     05  FILLER                      PIC X(01).
018300*
018400*****************************************************************
018500*    CONTROL TOTALS - WRITTEN AS THE LAST RECORD ON
018600*    ORDER-RESULTS BY 850-WRITE-CONTROL-TOTALS.
018700*****************************************************************
018800 01  WS-CONTROL-TOTALS.
018900     05  WS-TOT-SUBMITTED            PIC S9(09) COMP VALUE 0.
019000     05  WS-TOT-FILLED               PIC S9(09) COMP VALUE 0.
019100     05  WS-TOT-CANCELLED            PIC S9(09) COMP VALUE 0.
019200     05  WS-TOT-TICKER-VOL OCCURS 5 TIMES
019300             INDEXED BY WS-TOT-TKR-IDX.
019400         10  WS-TOT-TKR-MATCHED-VOL  PIC S9(09) COMP VALUE 0.
019500     05  FILLER                      PIC X(01).
019600*
019700*****************************************************************
019800*    LOOK-UP KEY WORK AREAS FOR SEARCH ALL ON THE MASTER TABLE
019900*    AND FOR THE LINEAR SCAN OF THE FIVE-ENTRY TICKER TABLE.
020000*****************************************************************
020100 77  WS-SEARCH-ORDER-ID              PIC S9(18) COMP VALUE 0.
020200 77  WS-SEARCH-TICKER                PIC X(07) VALUE SPACES.
020300*
020400*****************************************************************
020500*    DIAGNOSTIC / ABEND WORK AREA - SAME SHAPE AS THE ONE THE
020600*    FLOOR USES IN THE OTHER TRANSACTION-UPDATE PROGRAMS.
020700*****************************************************************
020800 01  WS-ABEND-TEST                   PIC X(02).
020900 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST
021000                                      PIC S9(03) COMP-3.
021100*
021200 PROCEDURE DIVISION.
021300*****************************************************************
021400 000-MAIN-PROCESS.
021500*    TOP-LEVEL SEQUENCING - THE THREE INPUT FILES ARE READ TO
021600*    COMPLETION ONE AFTER ANOTHER, NEVER INTERLEAVED - SUBMIT
021700*    REQUESTS FIRST, THEN CANCEL/RETRIEVE REFERENCES, THEN QUOTE
021800*    REFERENCES.  THE UPSTREAM FEED PRODUCES THE THREE FILES IN
021900*    THIS SAME ORDER SO A CANCEL CANNOT BE PRESENTED FOR AN ORDER
022000*    THAT HAS NOT YET BEEN READ FROM ORDER-REQUESTS.  IF THE FEED
022100*    EVER CHANGES THAT ORDERING THIS PROGRAM WOULD NEED TO CHANGE.
022200*****************************************************************
022300*    (SEE 800-INITIALIZE-WORKING-STORAGE AND 700-OPEN-FILES
022400*    BELOW FOR WHAT EACH OF THESE TWO OPENING PERFORMS ACTUALLY
022500*    DOES - NEITHER PARAGRAPH NAME IS SELF-EXPLANATORY ENOUGH ON
022600*    ITS OWN TO SKIP READING THE BANNER OVER IT.)
022700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
022800     PERFORM 800-INITIALIZE-WORKING-STORAGE THRU 800-EXIT.
022900*
023000*    100- HANDLES SUBMIT REQUESTS OFF ORDER-REQUESTS, 300-
023100*    HANDLES CANCEL AND RETRIEVE OFF ORDER-REFERENCES, AND 500-
023200*    HANDLES QUOTE REQUESTS OFF TICKER-REFERENCES - IN THAT
023300*    ORDER, TO COMPLETION, BEFORE THE NEXT FILE IS EVEN OPENED
023400*    FOR READING BY THE OPERATING SYSTEM'S OWN BUFFERING.
023500     PERFORM 100-PROCESS-ORDER-REQUESTS THRU 100-EXIT
023600             UNTIL ORDREQ-AT-EOF.
023700*
023800     PERFORM 300-PROCESS-ORDER-REFERENCES THRU 300-EXIT
023900             UNTIL ORDREF-AT-EOF.
024000*
024100     PERFORM 500-PROCESS-TICKER-REFERENCES THRU 500-EXIT
024200             UNTIL TKRREF-AT-EOF.
024300*
024400     PERFORM 850-WRITE-CONTROL-TOTALS THRU 850-EXIT.
024500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
024600*
024700     GOBACK.
024800*    THE THREE MAIN PROCESS LOOPS DO NOT SHARE A COMMON READ-
024900*    UNTIL-EOF PARAGRAPH, EVEN THOUGH THE SHAPE IS IDENTICAL FOR
025000*    ALL THREE, SINCE EACH FILE HAS ITS OWN RECORD LAYOUT AND ITS
025100*    OWN EOF SWITCH - A SHARED PARAGRAPH WOULD NEED LINKAGE
025200*    PASSED BY REFERENCE TO GET AT THE RIGHT FILE, WHICH THIS
025300*    SHOP HAS NEVER DONE FOR A SIMPLE READ LOOP.
025400*****************************************************************
025500*    SUBMIT-ORDER TRANSACTION
025600*****************************************************************
025700*    THE SEQUENCE COUNTER IS BUMPED ONCE HERE FOR EVERY REQUEST
025800*    READ, WHETHER OR NOT THE TICKER TURNS OUT TO BE VALID, SO
025900*    THE COUNTER ADVANCES IN STEP WITH THE INPUT FILE RATHER THAN
026000*    WITH THE NUMBER OF ORDERS ACTUALLY BOOKED.
026100 100-PROCESS-ORDER-REQUESTS.
026200     READ ORDER-REQUEST-FILE
026300         AT END
026400             SET ORDREQ-AT-EOF TO TRUE
026500         NOT AT END
026600             ADD 1 TO WS-SEQUENCE-COUNTER
026700*    NOTE THE SEQUENCE COUNTER IS BUMPED IN THIS PARAGRAPH, NOT
026800*    INSIDE 110-SUBMIT-ONE-ORDER, SO THAT AN INVALID-TICKER
026900*    REQUEST STILL CONSUMES A SEQUENCE NUMBER EVEN THOUGH IT
027000*    NEVER PRODUCES A RESPONSE RECORD.
027100             PERFORM 110-SUBMIT-ONE-ORDER THRU 110-EXIT
027200     END-READ.
027300 100-EXIT.
027400     EXIT.
027500*
027600*    LOOKS UP THE TICKER FIRST AND SIMPLY WALKS AWAY (NO
027700*    RESPONSE RECORD WRITTEN) IF IT IS NOT ONE OF THE FIVE THIS
027800*    BUILD KNOWS ABOUT.  THE UPSTREAM FEED VALIDATES TICKER
027900*    SYMBOLS BEFORE THEY EVER REACH THIS PROGRAM, SO THIS IS A
028000*    BELT-AND-BRACES CHECK, NOT THE NORMAL PATH.
028100 110-SUBMIT-ONE-ORDER.
028200     MOVE ORQ-TICKER TO WS-SEARCH-TICKER.
028300     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
028400     IF NOT ENTRY-WAS-FOUND
028500         GO TO 110-EXIT
028600     END-IF.
028700*
028800*    ORDER OF OPERATIONS MATTERS HERE - THE ORDER-ID MUST EXIST
028900*    BEFORE THE MASTER TABLE ENTRY IS BUILT, SINCE THE ENTRY
029000*    CARRIES THE ORDER-ID AS ITS SEARCH KEY.
029100     PERFORM 112-ASSIGN-NEXT-ORDER-ID THRU 112-EXIT.
029200     PERFORM 113-BUILD-NEW-ORDER-ENTRY THRU 113-EXIT.
029300     ADD 1 TO WS-TOT-SUBMITTED.
029400*
029500*    THE MATCH ENGINE RUNS BEFORE THE RESTING-BOOK INSERT SO
029600*    THAT AN INCOMING ORDER NEVER MATCHES AGAINST ITSELF - BY THE
029700*    TIME 114- RUNS, THE NEW ORDER IS ALREADY IN THE MASTER TABLE
029800*    BUT HAS NOT YET BEEN PLACED ON EITHER RESTING BOOK.
029900     PERFORM 114-RUN-MATCH-ENGINE THRU 114-EXIT.
030000     PERFORM 115-INSERT-RESTING-IF-ANY-LEFT THRU 115-EXIT.
030100     PERFORM 116-WRITE-SUBMIT-RESPONSE THRU 116-EXIT.
030200 110-EXIT.
030300     EXIT.
030400*
030500*    ONE COUNTER, SHARED ACROSS ALL FIVE TICKERS, BUMPED BY ONE
030600*    PER SUBMITTED ORDER - THIS IS WHAT KEEPS THE ORDER MASTER
030700*    TABLE IN ASCENDING ORDER-ID SEQUENCE WITHOUT EVER HAVING TO
030800*    SORT IT (SEE THE BANNER OVER 640-FIND-ORDER-IN-MASTER).
030900 112-ASSIGN-NEXT-ORDER-ID.
031000     ADD 1 TO WS-NEXT-ORDER-ID.
031100 112-EXIT.
031200     EXIT.
031300*
031400*    APPENDS THE NEW ORDER TO THE END OF THE MASTER TABLE - AN
031500*    APPEND, NEVER AN INSERT.  MATCHED-VOLUME, COST AND FINISH-
031600*    TIME ALL START AT ZERO; REMAINING-VOLUME STARTS AT THE FULL
031700*    REQUESTED VOLUME.
031800 113-BUILD-NEW-ORDER-ENTRY.
031900*    OM-ENTRY-COUNT DOUBLES AS BOTH THE OCCURS DEPENDING ON
032000*    COUNT FOR THE TABLE AND THE SUBSCRIPT OF THE NEW ENTRY -
032100*    BUMPING IT FIRST, THEN USING IT AS THE INDEX, AVOIDS A
032200*    SEPARATE "NEXT FREE SLOT" COUNTER.
032300     ADD 1 TO OM-ENTRY-COUNT.
032400     MOVE OM-ENTRY-COUNT TO WS-INCOMING-IDX.
032500     SET OM-IDX TO OM-ENTRY-COUNT.
032600     MOVE WS-NEXT-ORDER-ID    TO OM-ORDER-ID (OM-IDX).
032700     MOVE ORQ-CUSTOMER-ID     TO OM-CUSTOMER-ID (OM-IDX).
032800     MOVE ORQ-TICKER          TO OM-TICKER (OM-IDX).
032900     MOVE ORQ-DIRECTION       TO OM-DIRECTION (OM-IDX).
033000     MOVE ORQ-ORDER-TYPE      TO OM-ORDER-TYPE (OM-IDX).
033100     MOVE ORQ-LIMIT-PRICE     TO OM-LIMIT-PRICE (OM-IDX).
033200     MOVE ORQ-VOLUME          TO OM-VOLUME (OM-IDX).
033300     MOVE 0                   TO OM-MATCHED-VOLUME (OM-IDX).
033400     MOVE ORQ-VOLUME          TO OM-REMAINING-VOLUME (OM-IDX).
033500     MOVE 0                   TO OM-COST (OM-IDX).
033600     MOVE 0                   TO OM-FINISH-TIME (OM-IDX).
033700     MOVE 'N'                 TO OM-IS-CANCELLED (OM-IDX).
033800 113-EXIT.
033900     EXIT.
034000*
034100*    DISPATCHES TO THE BUY-SIDE OR SELL-SIDE MATCH LOOP BASED
034200*    ON THE DIRECTION OF THE INCOMING ORDER.  A MARKET ORDER
034300*    RUNS THROUGH EXACTLY THE SAME LOOP AS A LIMIT ORDER - THE
034400*    LIMIT-PRICE COMPARISON INSIDE THE LOOP IS SKIPPED FOR MARKET
034500*    ORDERS BY TESTING OM-IS-LIMIT-ORDER, NOT BY A SEPARATE PATH.
034600 114-RUN-MATCH-ENGINE.
034700     IF OM-IS-BUY-ORDER (WS-INCOMING-IDX)
034800*    OM-DIRECTION IS TESTED HERE, NOT THE INCOMING TRANSACTION'S
034900*    OWN ORQ-DIRECTION FIELD, SINCE BY THIS POINT THE VALUE HAS
035000*    ALREADY BEEN COPIED ONTO THE MASTER TABLE ENTRY IN 113-.
035100         PERFORM 160-MATCH-BUY-VERSUS-SELL-BOOK THRU 160-EXIT
035200     ELSE
035300         PERFORM 170-MATCH-SELL-VERSUS-BUY-BOOK THRU 170-EXIT
035400     END-IF.
035500 114-EXIT.
035600     EXIT.
035700*
035800*    AN ORDER THAT COMES OUT OF THE MATCH LOOP WITH REMAINING
035900*    VOLUME STILL GREATER THAN ZERO GOES ON THE BOOK AS A NEW
036000*    RESTING ORDER.
036100 115-INSERT-RESTING-IF-ANY-LEFT.
036200*    OM-REMAINING-VOLUME (WS-INCOMING-IDX), NOT THE ORIGINAL
036300*    ORQ-VOLUME, IS WHAT DECIDES WHETHER ANYTHING GOES ON THE
036400*    BOOK - A PARTIALLY MATCHED ORDER RESTS FOR ONLY WHAT IS
036500*    LEFT, NEVER FOR THE FULL ORIGINAL REQUEST.
036600     IF OM-REMAINING-VOLUME (WS-INCOMING-IDX) > 0
036700         IF OM-IS-BUY-ORDER (WS-INCOMING-IDX)
036800             PERFORM 180-INSERT-INTO-BUY-BOOK THRU 180-EXIT
036900         ELSE
037000             PERFORM 185-INSERT-INTO-SELL-BOOK THRU 185-EXIT
037100         END-IF
037200     END-IF.
037300 115-EXIT.
037400     EXIT.
037500*
037600*    ONE SUBMIT-ORDER-RESPONSE RECORD PER SUBMIT TRANSACTION,
037700*    NO EXCEPTIONS - EVEN AN ORDER THAT DID NOT MATCH AT ALL
037800*    STILL GETS A RESPONSE, WITH A MEAN MATCHED PRICE OF ZERO.
037900 116-WRITE-SUBMIT-RESPONSE.
038000*    ORDER-RESULT-RECORD IS RESET TO SPACES BEFORE EVERY WRITE
038100*    IN THIS PROGRAM, ACROSS ALL FOUR RESPONSE TYPES - THIS
038200*    KEEPS A STALE FIELD FROM ONE RESPONSE TYPE FROM BLEEDING
038300*    INTO THE NEXT RECORD THROUGH THE REDEFINES.
038400     MOVE SPACES TO ORDER-RESULT-RECORD.
038500     SET RSLT-IS-SUBMIT TO TRUE.
038600*    SOR-ORDER-ID LETS THE CALLING APPLICATION MATCH THIS
038700*    RESPONSE BACK TO THE SUBMIT REQUEST THAT PRODUCED IT, SINCE
038800*    THE ORDER-ID WAS NOT KNOWN UNTIL 112-ASSIGN-NEXT-ORDER-ID
038900*    RAN.
039000     MOVE OM-ORDER-ID (WS-INCOMING-IDX) TO SOR-ORDER-ID.
039100     MOVE WS-INCOMING-IDX TO WS-MASTER-IDX.
039200     PERFORM 620-COMPUTE-MEAN-MATCHED-PRICE THRU 620-EXIT.
039300     MOVE WS-TRADE-PRICE TO SOR-MEAN-MATCHED-PRICE.
039400     MOVE OM-MATCHED-VOLUME (WS-INCOMING-IDX)
039500                                 TO SOR-MATCHED-VOLUME.
039600     WRITE ORDER-RESULT-RECORD.
039700 116-EXIT.
039800     EXIT.
039900*****************************************************************
040000*    MATCHING LOOP - RULE 2, INCOMING BUY VERSUS RESTING SELLS,
040100*    ASCENDING PRICE THEN ASCENDING ORDER-ID (THE SELL BOOK IS
040200*    HELD IN THAT ORDER BY 185-INSERT-INTO-SELL-BOOK).
040300*****************************************************************
040400 160-MATCH-BUY-VERSUS-SELL-BOOK.
040500*    THE TICKER-BOOK INDEX FOR THIS TICKER IS LOOKED UP ONCE AT
040600*    THE TOP OF THE LOOP RATHER THAN REPEATED INSIDE THE SCAN,
040700*    SINCE THE INCOMING ORDER'S TICKER DOES NOT CHANGE ACROSS
040800*    ITERATIONS OF THE SCAN.
040900     MOVE OM-TICKER (WS-INCOMING-IDX) TO WS-SEARCH-TICKER.
041000     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
041100     MOVE 'N' TO WS-STOP-MATCH-SW.
041200     MOVE 1 TO WS-OPPOSITE-IDX.
041300*
041400*    03/07/90 DWS TS-0151 - THIS LOOP ORIGINALLY ADVANCED
041500*    WS-OPPOSITE-IDX PAST THE ENTRY THAT TRIPPED THE LIMIT-
041600*    REACHED BREAK BEFORE LEAVING THE LOOP, WHICH SILENTLY
041700*    SKIPPED THE BEST-PRICED RESTING SELL ON THE NEXT INCOMING
041800*    BUY FOR THAT TICKER.  THE FIX WAS TO GO TO 160-EXIT
041900*    IMMEDIATELY ON THE BREAK BELOW, LEAVING THE INDEX UNTOUCHED.
042000 160-SCAN-LOOP.
042100*    WS-STOP-MATCH-SW IS RESET AT THE TOP OF EVERY CALL INTO
042200*    THIS PARAGRAPH - IT IS NOT CARRIED OVER BETWEEN SUCCESSIVE
042300*    INCOMING ORDERS.
042400     IF WS-OPPOSITE-IDX > TBK-SELL-COUNT (WS-TKR-BOOK-IDX)
042500             OR STOP-MATCHING
042600         GO TO 160-EXIT
042700     END-IF.
042800*
042900*    LOOP TERMINATION - EITHER THE SELL BOOK IS EXHAUSTED FOR
043000*    THIS TICKER OR THE MATCH WAS STOPPED FURTHER DOWN THE LOOP.
043100     MOVE TBK-SELL-ORDER-ID (WS-TKR-BOOK-IDX WS-OPPOSITE-IDX)
043200         TO WS-SEARCH-ORDER-ID.
043300     PERFORM 640-FIND-ORDER-IN-MASTER THRU 640-EXIT.
043400*
043500*    THE RESTING SELL ENTRY CARRIES ONLY ITS ORDER-ID AND
043600*    LIMIT PRICE - THE FULL ORDER IS ALWAYS FETCHED BACK FROM THE
043700*    MASTER TABLE BEFORE IT IS TOUCHED, SO THERE IS ONLY ONE
043800*    PLACE WHERE AN ORDER'S VOLUME AND COST ARE EVER UPDATED.
043900     IF OM-IS-LIMIT-ORDER (WS-INCOMING-IDX)
044000*    640-FIND-ORDER-IN-MASTER SETS WS-MASTER-IDX ON SUCCESS -
044100*    THIS PROGRAM DOES NOT DEFENSIVELY CHECK ENTRY-WAS-FOUND
044200*    HERE BECAUSE AN ORDER-ID TAKEN OFF A RESTING QUEUE IS
044300*    GUARANTEED TO EXIST IN THE MASTER TABLE, HAVING BEEN PUT
044400*    THERE BY 113- BEFORE IT WAS EVER PLACED ON A QUEUE.
044500        AND OM-LIMIT-PRICE (WS-MASTER-IDX) >
044600            OM-LIMIT-PRICE (WS-INCOMING-IDX)
044700         SET STOP-MATCHING TO TRUE
044800         GO TO 160-EXIT
044900     END-IF.
045000*
045100*    RULE 2 LIMIT CHECK - AN INCOMING LIMIT BUY WILL NOT CROSS
045200*    A RESTING SELL PRICED ABOVE ITS OWN LIMIT.  A MARKET BUY HAS
045300*    NO LIMIT TO CHECK SO IT ALWAYS CROSSES, PROVIDED THERE IS
045400*    ANYTHING LEFT ON THE SELL BOOK.  SINCE THE SELL BOOK IS HELD
045500*    ASCENDING BY PRICE, THE FIRST ENTRY THAT FAILS THIS TEST
045600*    MEANS EVERY ENTRY BEHIND IT ALSO FAILS - THAT IS WHY THE
045700*    LOOP CAN STOP HERE INSTEAD OF SCANNING THE REST OF THE BOOK.
045800*    A MARKET ORDER SKIPS THIS COMPARISON ENTIRELY BECAUSE
045900*    OM-IS-LIMIT-ORDER IS FALSE FOR IT - A MARKET ORDER WILL
046000*    ALWAYS TAKE WHATEVER PRICE THE RESTING BOOK OFFERS.
046100     IF OM-REMAINING-VOLUME (WS-INCOMING-IDX) <
046200             OM-REMAINING-VOLUME (WS-MASTER-IDX)
046300         MOVE OM-REMAINING-VOLUME (WS-INCOMING-IDX)
046400             TO WS-FILL-VOLUME
046500     ELSE
046600         MOVE OM-REMAINING-VOLUME (WS-MASTER-IDX)
046700             TO WS-FILL-VOLUME
046800     END-IF.
046900     MOVE OM-LIMIT-PRICE (WS-MASTER-IDX) TO WS-TRADE-PRICE.
047000*
047100*    TRADE PRICE IS ALWAYS THE RESTING ORDER'S LIMIT PRICE,
047200*    NEVER THE INCOMING ORDER'S - THE RESTING SIDE GOT THERE
047300*    FIRST AND SETS THE PRICE, PER PRICE-TIME PRIORITY.
047400     PERFORM 190-APPLY-FILL-TO-BOTH-SIDES THRU 190-EXIT.
047500*
047600     IF OM-REMAINING-VOLUME (WS-MASTER-IDX) = 0
047700         PERFORM 165-REMOVE-SELL-BOOK-ENTRY THRU 165-EXIT
047800*    A FULLY CONSUMED RESTING SELL COMES OFF THE BOOK AND
047900*    WS-OPPOSITE-IDX IS LEFT ALONE, SINCE THE SHIFT-DOWN IN 165-
048000*    BRINGS THE NEXT ENTRY UP INTO THIS SAME SLOT.  OTHERWISE
048100*    THE INDEX IS ADVANCED, BUT THE LOOP EXITS ON THE NEXT LINE
048200*    REGARDLESS BECAUSE THE INCOMING ORDER WAS FULLY FILLED.
048300     ELSE
048400         ADD 1 TO WS-OPPOSITE-IDX
048500     END-IF.
048600*
048700*    THIS SECOND IF IS EVALUATED EVEN WHEN THE FIRST IF ABOVE
048800*    JUST REMOVED THE RESTING ENTRY - AN INCOMING ORDER CAN
048900*    COMPLETE ON THE SAME FILL THAT EXHAUSTS THE RESTING ENTRY.
049000     IF OM-REMAINING-VOLUME (WS-INCOMING-IDX) = 0
049100         SET STOP-MATCHING TO TRUE
049200     END-IF.
049300*
049400     GO TO 160-SCAN-LOOP.
049500 160-EXIT.
049600     EXIT.
049700*****************************************************************
049800*    MATCHING LOOP - RULE 3, INCOMING SELL VERSUS RESTING BUYS,
049900*    DESCENDING PRICE THEN ASCENDING ORDER-ID (THE BUY BOOK IS
050000*    HELD IN THAT ORDER BY 180-INSERT-INTO-BUY-BOOK).
050100*****************************************************************
050200 170-MATCH-SELL-VERSUS-BUY-BOOK.
050300*    MIRROR IMAGE OF 160- ABOVE FOR AN INCOMING SELL AGAINST
050400*    THE RESTING BUY BOOK - RULE 3.  THE BUY BOOK IS HELD
050500*    DESCENDING BY PRICE (BEST BID FIRST) SO THE SAME EARLY-EXIT
050600*    REASONING APPLIES IN THE OPPOSITE DIRECTION.  KEEP ANY
050700*    FUTURE FIX MADE HERE IN STEP WITH 160- ABOVE, AND VICE
050800*    VERSA - THE TWO LOOPS ARE DELIBERATELY KEPT SEPARATE RATHER
050900*    THAN SHARED THROUGH A DIRECTION FLAG, SINCE A COMMON ROUTINE
051000*    WOULD HIDE THE PRICE-COMPARISON SENSE FLIP INSIDE AN IF,
051100*    WHICH IS EXACTLY THE KIND OF THING TS-0151 CAUGHT US MISSING.
051200*    (THE INCOMING SIDE IS ALWAYS RIGHT-HAND SIDE OF THE
051300*    COMPARISON IN BOTH LOOPS - KEEP THAT CONSISTENT IF THIS
051400*    PARAGRAPH IS EVER TOUCHED AGAIN.)
051500     MOVE OM-TICKER (WS-INCOMING-IDX) TO WS-SEARCH-TICKER.
051600     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
051700     MOVE 'N' TO WS-STOP-MATCH-SW.
051800     MOVE 1 TO WS-OPPOSITE-IDX.
051900*
052000 170-SCAN-LOOP.
052100*    SAME TERMINATION LOGIC AS 160-SCAN-LOOP, AGAINST THE BUY
052200*    BOOK COUNT INSTEAD OF THE SELL BOOK COUNT.
052300     IF WS-OPPOSITE-IDX > TBK-BUY-COUNT (WS-TKR-BOOK-IDX)
052400             OR STOP-MATCHING
052500         GO TO 170-EXIT
052600     END-IF.
052700*
052800     MOVE TBK-BUY-ORDER-ID (WS-TKR-BOOK-IDX WS-OPPOSITE-IDX)
052900*    (SAME REASONING AS 160-SCAN-LOOP'S USE OF SEARCH ALL
053000*    VERSUS A KEYED READ - SEE THE BANNER OVER
053100*    640-FIND-ORDER-IN-MASTER FURTHER DOWN THE PROGRAM.)
053200         TO WS-SEARCH-ORDER-ID.
053300     PERFORM 640-FIND-ORDER-IN-MASTER THRU 640-EXIT.
053400*
053500     IF OM-IS-LIMIT-ORDER (WS-INCOMING-IDX)
053600        AND OM-LIMIT-PRICE (WS-MASTER-IDX) <
053700            OM-LIMIT-PRICE (WS-INCOMING-IDX)
053800         SET STOP-MATCHING TO TRUE
053900         GO TO 170-EXIT
054000     END-IF.
054100*
054200*    SAME FILL-VOLUME AND TRADE-PRICE LOGIC AS THE BUY-SIDE
054300*    LOOP, MIRRORED - THE RESTING BUY'S LIMIT PRICE WINS.
054400     IF OM-REMAINING-VOLUME (WS-INCOMING-IDX) <
054500             OM-REMAINING-VOLUME (WS-MASTER-IDX)
054600         MOVE OM-REMAINING-VOLUME (WS-INCOMING-IDX)
054700             TO WS-FILL-VOLUME
054800     ELSE
054900         MOVE OM-REMAINING-VOLUME (WS-MASTER-IDX)
055000             TO WS-FILL-VOLUME
055100     END-IF.
055200     MOVE OM-LIMIT-PRICE (WS-MASTER-IDX) TO WS-TRADE-PRICE.
055300*
055400     PERFORM 190-APPLY-FILL-TO-BOTH-SIDES THRU 190-EXIT.
055500*
055600     IF OM-REMAINING-VOLUME (WS-MASTER-IDX) = 0
055700         PERFORM 175-REMOVE-BUY-BOOK-ENTRY THRU 175-EXIT
055800     ELSE
055900         ADD 1 TO WS-OPPOSITE-IDX
056000     END-IF.
056100*
056200*    STOP-MATCHING HERE MEANS THE INCOMING SELL HAS NOTHING
056300*    LEFT TO OFFER - THE LOOP WILL EXIT ON ITS NEXT PASS THROUGH
056400*    170-SCAN-LOOP'S TOP-OF-LOOP TEST.
056500     IF OM-REMAINING-VOLUME (WS-INCOMING-IDX) = 0
056600         SET STOP-MATCHING TO TRUE
056700     END-IF.
056800*
056900     GO TO 170-SCAN-LOOP.
057000 170-EXIT.
057100     EXIT.
057200*****************************************************************
057300*    OM-COST ACCUMULATES TRADE-PRICE TIMES FILL-VOLUME OVER
057400*    POSSIBLY SEVERAL PARTIAL FILLS AT DIFFERENT PRICES, SO THE
057500*    MEAN MATCHED PRICE (620-) HAS TO BE RECOVERED BY DIVIDING
057600*    COST BACK BY MATCHED VOLUME RATHER THAN CARRIED DIRECTLY.
057700*    FACTORED OUT OF 160-/170- SO THIS ARITHMETIC LIVES IN
057800*    EXACTLY ONE PLACE - THE TWO COPIES DRIFTED APART ONCE ON AN
057900*    EARLIER FLOOR SYSTEM WHEN ONE GOT A COST FIX AND THE OTHER
058000*    DID NOT.
058100*    APPLY ONE FILL TO BOTH THE INCOMING AND THE RESTING ORDER -
058200*    SHARED BY BOTH THE BUY-SIDE AND SELL-SIDE MATCH LOOPS.
058300*****************************************************************
058400*    WS-TKR-BOOK-IDX IS STILL SET FROM THE CALLER'S LOOKUP AT
058500*    THIS POINT, SINCE NEITHER 160- NOR 170- CHANGES IT BETWEEN
058600*    THE LOOKUP AND THE CALL INTO THIS PARAGRAPH.
058700 190-APPLY-FILL-TO-BOTH-SIDES.
058800     SUBTRACT WS-FILL-VOLUME FROM
058900         OM-REMAINING-VOLUME (WS-INCOMING-IDX).
059000     ADD WS-FILL-VOLUME TO
059100         OM-MATCHED-VOLUME (WS-INCOMING-IDX).
059200     COMPUTE OM-COST (WS-INCOMING-IDX) =
059300         OM-COST (WS-INCOMING-IDX) +
059400         WS-TRADE-PRICE * WS-FILL-VOLUME.
059500*
059600*    THE INCOMING AND RESTING SIDES OF A TRADE ARE POSTED
059700*    SEPARATELY, IN TWO ALMOST-IDENTICAL BLOCKS, RATHER THAN IN A
059800*    SHARED SUB-PARAGRAPH KEYED BY INDEX - AT THE TIME THIS WAS
059900*    WRITTEN, PASSING WS-INCOMING-IDX AND WS-MASTER-IDX THROUGH A
060000*    THIRD LEVEL OF PERFORM WAS JUDGED MORE CONFUSING TO A
060100*    MAINTAINER THAN THE SMALL AMOUNT OF DUPLICATION BELOW.
060200     SUBTRACT WS-FILL-VOLUME FROM
060300         OM-REMAINING-VOLUME (WS-MASTER-IDX).
060400     ADD WS-FILL-VOLUME TO
060500         OM-MATCHED-VOLUME (WS-MASTER-IDX).
060600     COMPUTE OM-COST (WS-MASTER-IDX) =
060700         OM-COST (WS-MASTER-IDX) +
060800         WS-TRADE-PRICE * WS-FILL-VOLUME.
060900*
061000*    THE PER-TICKER MATCHED-VOLUME ACCUMULATOR FEEDS DIRECTLY
061100*    INTO THE CONTROL TOTALS WRITTEN BY 850- AT END OF RUN - IT
061200*    IS NOT RESET BETWEEN INDIVIDUAL TRANSACTIONS, ONLY AT
061300*    PROGRAM START BY 810-ZERO-ONE-TICKER-TOTAL.
061400     ADD WS-FILL-VOLUME TO
061500         WS-TOT-TKR-MATCHED-VOL (WS-TKR-BOOK-IDX).
061600*
061700*    FINISH-TIME IS STAMPED, AND THE FILLED COUNTER BUMPED,
061800*    ONLY WHEN AN ORDER'S REMAINING VOLUME REACHES EXACTLY ZERO -
061900*    A PARTIALLY FILLED ORDER THAT STILL HAS VOLUME LEFT KEEPS
062000*    ITS FINISH-TIME AT ZERO UNTIL IT EITHER FULLY FILLS OR IS
062100*    CANCELLED (SEE 400-CANCEL-ORDER).
062200     IF OM-REMAINING-VOLUME (WS-MASTER-IDX) = 0
062300         ADD 1 TO WS-SEQUENCE-COUNTER
062400         MOVE WS-SEQUENCE-COUNTER
062500                             TO OM-FINISH-TIME (WS-MASTER-IDX)
062600         ADD 1 TO WS-TOT-FILLED
062700     END-IF.
062800*
062900     IF OM-REMAINING-VOLUME (WS-INCOMING-IDX) = 0
063000         ADD 1 TO WS-SEQUENCE-COUNTER
063100         MOVE WS-SEQUENCE-COUNTER
063200                             TO OM-FINISH-TIME (WS-INCOMING-IDX)
063300         ADD 1 TO WS-TOT-FILLED
063400     END-IF.
063500 190-EXIT.
063600     EXIT.
063700*****************************************************************
063800*    (THIS BANNER COVERS 165- THROUGH 186- BELOW - FOUR
063900*    PARAGRAPHS THAT ALL DO THE SAME KIND OF ARRAY SURGERY, TWO
064000*    FOR THE SELL BOOK AND TWO FOR THE BUY BOOK.)
064100*    RESTING-BOOK MAINTENANCE - SHIFT-TO-INSERT AND SHIFT-TO-
064200*    REMOVE OVER A FIXED OCCURS TABLE, THE SAME ARRAY-SHIFT
064300*    IDIOM THE OLD ADSORT SCRATCH PROGRAM USED FOR ITS
064400*    INSERTION SORT.
064500*****************************************************************
064600*    REMOVING ENTRY WS-OPPOSITE-IDX MEANS SHIFTING EVERY ENTRY
064700*    BEHIND IT DOWN BY ONE SLOT, THEN SHRINKING THE COUNT BY ONE
064800*    - THE LAST OCCUPIED SLOT IS LEFT WITH STALE DATA IN IT, BUT
064900*    THAT IS HARMLESS SINCE TBK-*-COUNT NOW EXCLUDES IT.  200
065000*    ENTRIES PER SIDE PER TICKER IS SMALL ENOUGH THAT THE SHIFT
065100*    COST IS NOT WORTH A LINKED-LIST REWRITE.
065200 165-REMOVE-SELL-BOOK-ENTRY.
065300     PERFORM 166-SHIFT-SELL-ENTRY-DOWN THRU 166-EXIT
065400         VARYING WS-SHIFT-IDX FROM WS-OPPOSITE-IDX BY 1
065500         UNTIL WS-SHIFT-IDX >= TBK-SELL-COUNT (WS-TKR-BOOK-IDX).
065600     SUBTRACT 1 FROM TBK-SELL-COUNT (WS-TKR-BOOK-IDX).
065700 165-EXIT.
065800     EXIT.
065900*
066000*    ONE SLOT OF THE SHIFT, CALLED OUT-OF-LINE FROM 165- SO
066100*    THE LOOP CAN BE A PLAIN PERFORM ... VARYING ... THRU RATHER
066200*    THAN AN INLINE PERFORM - SHOP STANDARD IS NO INLINE PERFORM
066300*    BLOCK OVER MORE THAN A SINGLE MOVE OR ADD.
066400 166-SHIFT-SELL-ENTRY-DOWN.
066500*    A ONE-SLOT COPY, NOT A SWAP - THE SLOT BEING VACATED BY
066600*    THE SHIFT IS OVERWRITTEN ON THE NEXT ITERATION OR LEFT AS
066700*    STALE DATA IF THIS WAS THE LAST SLOT, WHICH IS HARMLESS
066800*    SINCE THE COUNT WAS ALREADY DECREMENTED BY THE CALLER.
066900     MOVE TBK-SELL-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX + 1)
067000         TO TBK-SELL-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX).
067100 166-EXIT.
067200     EXIT.
067300*
067400*    MIRROR OF 165- ABOVE, AGAINST THE BUY BOOK.
067500 175-REMOVE-BUY-BOOK-ENTRY.
067600     PERFORM 176-SHIFT-BUY-ENTRY-DOWN THRU 176-EXIT
067700         VARYING WS-SHIFT-IDX FROM WS-OPPOSITE-IDX BY 1
067800         UNTIL WS-SHIFT-IDX >= TBK-BUY-COUNT (WS-TKR-BOOK-IDX).
067900     SUBTRACT 1 FROM TBK-BUY-COUNT (WS-TKR-BOOK-IDX).
068000 175-EXIT.
068100     EXIT.
068200*
068300*    MIRROR OF 166- ABOVE, AGAINST THE BUY BOOK.
068400 176-SHIFT-BUY-ENTRY-DOWN.
068500     MOVE TBK-BUY-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX + 1)
068600         TO TBK-BUY-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX).
068700 176-EXIT.
068800     EXIT.
068900*
069000*    INSERT A NEW RESTING BUY ORDER, KEEPING THE BUY BOOK IN
069100*    DESCENDING-PRICE, ASCENDING-ORDER-ID SEQUENCE - RULE 4.
069200*    BEST BID FIRST MEANS OCCURRENCE 1 IS ALWAYS THE ONE
069300*    550-GET-QUOTE HANDS BACK AS THE BID SIDE OF A QUOTE, WITH NO
069400*    SEPARATE "BEST PRICE" FIELD TO KEEP IN STEP.
069500 180-INSERT-INTO-BUY-BOOK.
069600*    THE TICKER LOOKUP IS REPEATED HERE EVEN THOUGH THE CALLER
069700*    (115-INSERT-RESTING-IF-ANY-LEFT) ALREADY KNOWS THE TICKER,
069800*    SINCE THIS PARAGRAPH CAN ALSO BE REACHED DIRECTLY IN FUTURE
069900*    MAINTENANCE WITHOUT GOING THROUGH 115- FIRST - CHEAP
070000*    INSURANCE AGAINST A STALE WS-TKR-BOOK-IDX.
070100     MOVE OM-TICKER (WS-INCOMING-IDX) TO WS-SEARCH-TICKER.
070200     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
070300     MOVE 1 TO WS-INSERT-AT.
070400*    SCAN FORWARD ONE SLOT AT A TIME UNTIL EITHER THE END OF
070500*    THE BOOK OR A WORSE-OR-EQUAL PRICE IS FOUND - THAT IS WHERE
070600*    THE NEW ORDER BELONGS, SINCE TWO ORDERS AT THE SAME PRICE
070700*    ARE BROKEN BY TIME OF ARRIVAL AND THE NEW ONE ARRIVED LAST.
070800 180-FIND-SPOT.
070900*    A BUY ORDER PRICED HIGHER THAN EVERYTHING ALREADY RESTING
071000*    FALLS THROUGH THIS LOOP TO THE VERY FIRST OCCURRENCE, WHICH
071100*    IS EXACTLY WHERE IT BELONGS SINCE THE BUY BOOK IS DESCENDING
071200*    BY PRICE.
071300     IF WS-INSERT-AT > TBK-BUY-COUNT (WS-TKR-BOOK-IDX)
071400         GO TO 180-OPEN-SLOT
071500     END-IF.
071600     IF OM-LIMIT-PRICE (WS-INCOMING-IDX) >
071700             TBK-BUY-LIMIT-PRICE (WS-TKR-BOOK-IDX WS-INSERT-AT)
071800         GO TO 180-OPEN-SLOT
071900     END-IF.
072000     ADD 1 TO WS-INSERT-AT.
072100     GO TO 180-FIND-SPOT.
072200*    OPENS UP THE SLOT AT WS-INSERT-AT BY SHIFTING EVERYTHING
072300*    FROM THE CURRENT END OF THE BOOK BACKWARDS UP TO, BUT NOT
072400*    INCLUDING, WS-INSERT-AT - THE PERFORM RUNS BACKWARDS (BY -1)
072500*    SO THE HIGH SLOTS ARE COPIED BEFORE THEY ARE OVERWRITTEN.
072600 180-OPEN-SLOT.
072700*    WS-INSERT-AT CAN LAND ONE PAST THE CURRENT LAST OCCUPIED
072800*    SLOT WHEN THE NEW ORDER BELONGS AT THE BOTTOM OF THE BOOK -
072900*    IN THAT CASE THE PERFORM VARYING BELOW SIMPLY DOES NOTHING
073000*    SINCE ITS UNTIL CONDITION IS ALREADY SATISFIED.
073100     PERFORM 181-SHIFT-BUY-ENTRY-UP THRU 181-EXIT
073200         VARYING WS-SHIFT-IDX
073300             FROM TBK-BUY-COUNT (WS-TKR-BOOK-IDX) BY -1
073400         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
073500     MOVE OM-ORDER-ID (WS-INCOMING-IDX)
073600         TO TBK-BUY-ORDER-ID (WS-TKR-BOOK-IDX WS-INSERT-AT).
073700     MOVE OM-LIMIT-PRICE (WS-INCOMING-IDX)
073800         TO TBK-BUY-LIMIT-PRICE (WS-TKR-BOOK-IDX WS-INSERT-AT).
073900     ADD 1 TO TBK-BUY-COUNT (WS-TKR-BOOK-IDX).
074000 180-EXIT.
074100     EXIT.
074200*
074300*    ONE SLOT OF THE SHIFT-UP, OUT-OF-LINE FOR THE SAME REASON
074400*    AS 166- ABOVE.
074500 181-SHIFT-BUY-ENTRY-UP.
074600     MOVE TBK-BUY-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX)
074700         TO TBK-BUY-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX + 1).
074800 181-EXIT.
074900     EXIT.
075000*
075100*    MIRROR OF 180- ABOVE FOR THE SELL BOOK, ASCENDING-PRICE,
075200*    ASCENDING-ORDER-ID - BEST ASK FIRST.
075300 185-INSERT-INTO-SELL-BOOK.
075400     MOVE OM-TICKER (WS-INCOMING-IDX) TO WS-SEARCH-TICKER.
075500     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
075600     MOVE 1 TO WS-INSERT-AT.
075700*    SAME SCAN AS 180-FIND-SPOT, PRICE COMPARISON SENSE
075800*    REVERSED FOR THE ASCENDING SELL BOOK.
075900 185-FIND-SPOT.
076000     IF WS-INSERT-AT > TBK-SELL-COUNT (WS-TKR-BOOK-IDX)
076100         GO TO 185-OPEN-SLOT
076200     END-IF.
076300     IF OM-LIMIT-PRICE (WS-INCOMING-IDX) <
076400             TBK-SELL-LIMIT-PRICE (WS-TKR-BOOK-IDX WS-INSERT-AT)
076500         GO TO 185-OPEN-SLOT
076600     END-IF.
076700     ADD 1 TO WS-INSERT-AT.
076800     GO TO 185-FIND-SPOT.
076900*    SAME BACKWARDS SHIFT AS 180-OPEN-SLOT, AGAINST THE SELL
077000*    BOOK COUNT AND TABLE.
077100 185-OPEN-SLOT.
077200     PERFORM 186-SHIFT-SELL-ENTRY-UP THRU 186-EXIT
077300         VARYING WS-SHIFT-IDX
077400             FROM TBK-SELL-COUNT (WS-TKR-BOOK-IDX) BY -1
077500         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
077600     MOVE OM-ORDER-ID (WS-INCOMING-IDX)
077700         TO TBK-SELL-ORDER-ID (WS-TKR-BOOK-IDX WS-INSERT-AT).
077800     MOVE OM-LIMIT-PRICE (WS-INCOMING-IDX)
077900         TO TBK-SELL-LIMIT-PRICE (WS-TKR-BOOK-IDX WS-INSERT-AT).
078000     ADD 1 TO TBK-SELL-COUNT (WS-TKR-BOOK-IDX).
078100 185-EXIT.
078200     EXIT.
078300*
078400*    ONE SLOT OF THE SHIFT-UP FOR THE SELL BOOK.
078500 186-SHIFT-SELL-ENTRY-UP.
078600     MOVE TBK-SELL-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX)
078700         TO TBK-SELL-ORDER (WS-TKR-BOOK-IDX, WS-SHIFT-IDX + 1).
078800 186-EXIT.
078900     EXIT.
079000*****************************************************************
079100*    CANCEL / RETRIEVE TRANSACTION
079200*****************************************************************
079300*    ONE PHYSICAL FILE CARRIES BOTH CANCEL AND RETRIEVE
079400*    TRANSACTIONS, TAGGED BY ORF-REFERENCE-TYPE (SEE THE ORDREF
079500*    COPYBOOK) - THE UPSTREAM APPLICATION NEVER MIXES A CANCEL
079600*    AND A RETRIEVE FOR THE SAME ORDER-ID IN THE SAME RUN, SO NO
079700*    SEQUENCING BETWEEN THE TWO IS NEEDED HERE.
079800*    (300- IS THE READ LOOP FOR THIS FILE, MIRRORING 100- AND
079900*    500- BELOW - CANCEL AND RETRIEVE ARE HANDLED SEPARATELY IN
080000*    400- AND 450- ONCE THE REFERENCE TYPE IS KNOWN.)
080100 300-PROCESS-ORDER-REFERENCES.
080200*    ORF-REFERENCE-TYPE DRIVES THE IF BELOW - SEE THE ORDREF
080300*    COPYBOOK FOR THE 88-LEVEL CONDITION NAMES.
080400     READ ORDER-REFERENCE-FILE
080500         AT END
080600             SET ORDREF-AT-EOF TO TRUE
080700         NOT AT END
080800             ADD 1 TO WS-SEQUENCE-COUNTER
080900             IF ORF-IS-CANCEL
081000                 PERFORM 400-CANCEL-ORDER THRU 400-EXIT
081100             ELSE
081200                 PERFORM 450-RETRIEVE-ORDER THRU 450-EXIT
081300             END-IF
081400     END-READ.
081500 300-EXIT.
081600     EXIT.
081700*
081800*    RULE 8 - A CANCEL AGAINST AN UNKNOWN ORDER-ID, OR AGAINST
081900*    AN ORDER ALREADY IN A TERMINAL STATE (FILLED, CANCELLED, OR
082000*    PARTIALLY-FILLED-THEN-CANCELLED), IS A NO-OP THAT STILL
082100*    GETS A RESPONSE RECORD - IT IS NOT TREATED AS AN ERROR
082200*    CONDITION ON THIS BUILD.
082300*
082400*    08/30/01 RJP TS-0201 - CANCELLING AN ORDER THAT WAS ALREADY
082500*    TERMINAL USED TO OVERWRITE OM-FINISH-TIME WITH A FRESH
082600*    SEQUENCE STAMP, WHICH CORRUPTED THE HISTORY OF WHEN THE
082700*    ORDER ACTUALLY FINISHED.  THE STATUS TEST BELOW NOW SENDS
082800*    THE PROGRAM STRAIGHT TO THE RESPONSE WRITE FOR ANY ORDER
082900*    THAT IS ALREADY C, X OR F BEFORE FINISH-TIME IS EVER
083000*    TOUCHED.
083100 400-CANCEL-ORDER.
083200*    THE SEARCH IS BY ORDER-ID ALONE - CUSTOMER-ID IS NOT
083300*    VALIDATED AGAINST THE ORIGINAL SUBMIT ON A CANCEL OR
083400*    RETRIEVE, SINCE THE UPSTREAM APPLICATION IS TRUSTED TO HAVE
083500*    ALREADY DONE THAT CHECK BEFORE HANDING THIS PROGRAM THE
083600*    TRANSACTION.
083700     MOVE ORF-ORDER-ID TO WS-SEARCH-ORDER-ID.
083800     PERFORM 640-FIND-ORDER-IN-MASTER THRU 640-EXIT.
083900*
084000     MOVE SPACES TO ORDER-RESULT-RECORD.
084100     SET RSLT-IS-CANCEL TO TRUE.
084200*
084300     IF NOT ENTRY-WAS-FOUND
084400         SET COR-FOUND-NO TO TRUE
084500         WRITE ORDER-RESULT-RECORD
084600         GO TO 400-EXIT
084700     END-IF.
084800*
084900*    THE ORDER WAS FOUND - DERIVE ITS CURRENT STATUS BEFORE
085000*    DECIDING WHETHER THERE IS ANYTHING LEFT TO CANCEL.
085100     SET COR-FOUND-YES TO TRUE.
085200     PERFORM 610-DERIVE-ORDER-STATUS THRU 610-EXIT.
085300*
085400*    THIS TEST IS THE ONLY PLACE 610-DERIVE-ORDER-STATUS IS
085500*    PERFORMED TWICE FOR THE SAME ORDER IN A SINGLE TRANSACTION -
085600*    ONCE HERE TO DECIDE WHETHER THE ORDER IS ALREADY TERMINAL,
085700*    AND AGAIN FURTHER DOWN AFTER THE CANCEL ACTUALLY HAPPENS.
085800     IF WS-DERIVED-STATUS = 'C' OR 'X' OR 'F'
085900         MOVE WS-DERIVED-STATUS TO COR-FINAL-ORDER-STATUS
086000         WRITE ORDER-RESULT-RECORD
086100         GO TO 400-EXIT
086200     END-IF.
086300*
086400*    THE ORDER IS STILL LIVE (P OR A) - IT MAY OR MAY NOT
086500*    STILL BE RESTING ON THE BOOK.  AN ORDER IN STATUS A GOT
086600*    THERE BY PARTIALLY FILLING AND THEN GOING BACK ON THE BOOK
086700*    FOR THE REMAINDER, SO IT IS FOUND HERE THE SAME AS A STATUS
086800*    P ORDER THAT NEVER MATCHED AT ALL.
086900     MOVE OM-TICKER (WS-MASTER-IDX) TO WS-SEARCH-TICKER.
087000     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
087100     PERFORM 660-FIND-RESTING-SLOT-FOR-CANCEL THRU 660-EXIT.
087200*    ENTRY-WAS-FOUND HERE REFERS TO WHETHER THE ORDER WAS
087300*    LOCATED ON ITS RESTING BOOK, NOT WHETHER IT WAS FOUND IN THE
087400*    MASTER TABLE - THAT EARLIER LOOKUP ALREADY SUCCEEDED OR THIS
087500*    PARAGRAPH WOULD HAVE EXITED AT 400-EXIT ABOVE.  AN ORDER
087600*    THAT FULLY MATCHED BEFORE THE CANCEL ARRIVED WILL NOT BE
087700*    FOUND ON EITHER BOOK, WHICH IS EXPECTED, NOT AN ERROR.
087800     IF ENTRY-WAS-FOUND
087900         IF OM-IS-BUY-ORDER (WS-MASTER-IDX)
088000             PERFORM 175-REMOVE-BUY-BOOK-ENTRY THRU 175-EXIT
088100         ELSE
088200             PERFORM 165-REMOVE-SELL-BOOK-ENTRY THRU 165-EXIT
088300         END-IF
088400     END-IF.
088500*
088600*    THE ORDER IS NOW BEING CANCELLED FOR REAL - STAMP
088700*    FINISH-TIME, SET THE CANCELLED FLAG, BUMP THE CANCELLED
088800*    COUNTER, AND RE-DERIVE THE STATUS FOR THE RESPONSE (IT WILL
088900*    COME BACK C OR X DEPENDING ON WHETHER ANYTHING HAD ALREADY
089000*    MATCHED).
089100     ADD 1 TO WS-SEQUENCE-COUNTER.
089200     MOVE WS-SEQUENCE-COUNTER TO OM-FINISH-TIME (WS-MASTER-IDX).
089300     MOVE 'Y' TO OM-IS-CANCELLED (WS-MASTER-IDX).
089400     ADD 1 TO WS-TOT-CANCELLED.
089500*
089600     PERFORM 610-DERIVE-ORDER-STATUS THRU 610-EXIT.
089700     MOVE WS-DERIVED-STATUS TO COR-FINAL-ORDER-STATUS.
089800     WRITE ORDER-RESULT-RECORD.
089900 400-EXIT.
090000     EXIT.
090100*
090200*    LINEAR SCAN OF THE RESTING QUEUE FOR THE ORDER BEING
090300*    CANCELLED - THE RESTING TABLES CARRY NO BACK-POINTER TO
090400*    THEIR OWN SLOT, SO THE SLOT IS FOUND HERE, NOT STORED.
090500*    A LINEAR SCAN IS ACCEPTABLE ONLY BECAUSE THE RESTING
090600*    QUEUES ARE CAPPED AT 200 ENTRIES PER SIDE PER TICKER - A
090700*    BUSIER EXCHANGE WOULD NEED A BACK-POINTER FIELD ON THE
090800*    MASTER TABLE ENTRY INSTEAD, WHICH WAS DELIBERATELY LEFT OUT
090900*    OF THE ORIGINAL DESIGN TO KEEP THE MASTER RECORD LAYOUT
091000*    SIMPLE.
091100*
091200 660-FIND-RESTING-SLOT-FOR-CANCEL.
091300*    WS-FOUND-SW DOUBLES HERE AS "SLOT FOUND" RATHER THAN ITS
091400*    MORE USUAL "ORDER FOUND" MEANING ELSEWHERE IN THE PROGRAM -
091500*    WATCH FOR THAT IF THIS FIELD IS EVER RENAMED FOR CLARITY.
091600     MOVE 'N' TO WS-FOUND-SW.
091700     MOVE 1 TO WS-OPPOSITE-IDX.
091800     IF OM-IS-BUY-ORDER (WS-MASTER-IDX)
091900         PERFORM 661-TEST-BUY-SLOT THRU 661-EXIT
092000             UNTIL WS-OPPOSITE-IDX >
092100                 TBK-BUY-COUNT (WS-TKR-BOOK-IDX)
092200                 OR ENTRY-WAS-FOUND
092300     ELSE
092400         PERFORM 662-TEST-SELL-SLOT THRU 662-EXIT
092500             UNTIL WS-OPPOSITE-IDX >
092600                 TBK-SELL-COUNT (WS-TKR-BOOK-IDX)
092700                 OR ENTRY-WAS-FOUND
092800     END-IF.
092900 660-EXIT.
093000     EXIT.
093100*
093200*    ONE SLOT OF THE SCAN, OUT-OF-LINE SO THE CALLING PERFORM
093300*    CAN BE A PLAIN PERFORM ... THRU ... UNTIL.
093400 661-TEST-BUY-SLOT.
093500*    A SIMPLE EQUALITY TEST AGAINST ORDER-ID - THERE CAN BE AT
093600*    MOST ONE MATCHING SLOT SINCE ORDER-IDS ARE UNIQUE, SO THE
093700*    LOOP STOPS THE INSTANT ONE IS FOUND.
093800     IF TBK-BUY-ORDER-ID (WS-TKR-BOOK-IDX WS-OPPOSITE-IDX) =
093900             OM-ORDER-ID (WS-MASTER-IDX)
094000         MOVE 'Y' TO WS-FOUND-SW
094100     ELSE
094200         ADD 1 TO WS-OPPOSITE-IDX
094300     END-IF.
094400 661-EXIT.
094500     EXIT.
094600*
094700*    MIRROR OF 661- ABOVE, AGAINST THE SELL BOOK.
094800 662-TEST-SELL-SLOT.
094900     IF TBK-SELL-ORDER-ID (WS-TKR-BOOK-IDX WS-OPPOSITE-IDX) =
095000             OM-ORDER-ID (WS-MASTER-IDX)
095100         MOVE 'Y' TO WS-FOUND-SW
095200     ELSE
095300         ADD 1 TO WS-OPPOSITE-IDX
095400     END-IF.
095500 662-EXIT.
095600     EXIT.
095700*
095800*    RETURNS THE FULL ORDER RECORD AS IT STANDS RIGHT NOW -
095900*    STATUS AND MEAN MATCHED PRICE ARE NOT STORED ANYWHERE, THEY
096000*    ARE DERIVED FRESH ON EVERY CALL FROM THE STORED FIELDS
096100*    (CANCELLED FLAG, MATCHED VOLUME, REMAINING VOLUME, COST) SO
096200*    THERE IS NEVER A STALE STATUS BYTE SITTING ON THE MASTER
096300*    TABLE AFTER A MAINTENANCE FIX FORGETS TO RECOMPUTE IT.
096400 450-RETRIEVE-ORDER.
096500*    RETRIEVE DOES NOT DISTINGUISH BETWEEN AN ORDER THAT WAS
096600*    NEVER SUBMITTED AND ONE THAT WAS SUBMITTED FOR A DIFFERENT
096700*    RUN'S DATA - THIS PROGRAM HOLDS NO STATE ACROSS RUNS, SO
096800*    BOTH CASES LOOK IDENTICAL FROM HERE.
096900     MOVE ORF-ORDER-ID TO WS-SEARCH-ORDER-ID.
097000     PERFORM 640-FIND-ORDER-IN-MASTER THRU 640-EXIT.
097100*
097200     MOVE SPACES TO ORDER-RESULT-RECORD.
097300     SET RSLT-IS-RETRIEVE TO TRUE.
097400*
097500*    A RETRIEVE AGAINST AN UNKNOWN ORDER-ID GETS BACK A
097600*    RESPONSE RECORD OF THE SAME LAYOUT WITH EVERY NUMERIC FIELD
097700*    ZEROED, NOT A SEPARATE FOUND/NOT-FOUND FLAG - THE CALLING
097800*    SYSTEM TELLS THE TWO CASES APART BY TESTING ORD-ORDER-ID FOR
097900*    ZERO.
098000     IF NOT ENTRY-WAS-FOUND
098100         MOVE 0 TO ORD-ORDER-ID ORD-CUSTOMER-ID ORD-LIMIT-PRICE
098200                    ORD-VOLUME ORD-MEAN-MATCHED-PRICE
098300                    ORD-MATCHED-VOLUME ORD-REMAINING-VOLUME
098400                    ORD-COST ORD-FINISH-TIME
098500         WRITE ORDER-RESULT-RECORD
098600         GO TO 450-EXIT
098700     END-IF.
098800*
098900     PERFORM 610-DERIVE-ORDER-STATUS THRU 610-EXIT.
099000     PERFORM 620-COMPUTE-MEAN-MATCHED-PRICE THRU 620-EXIT.
099100*
099200*    EVERY FIELD ON ORDER-DETAIL-RESULT IS MOVED EXPLICITLY,
099300*    ONE AT A TIME, RATHER THAN WITH A GROUP MOVE FROM THE MASTER
099400*    TABLE ENTRY - THE TWO LAYOUTS ARE DELIBERATELY NOT IDENTICAL
099500*    (ORD-STATUS AND ORD-MEAN-MATCHED-PRICE ARE DERIVED, NOT
099600*    STORED) SO A GROUP MOVE WOULD BE WRONG HERE, NOT JUST UGLY.
099700     MOVE OM-ORDER-ID (WS-MASTER-IDX)        TO ORD-ORDER-ID.
099800     MOVE OM-CUSTOMER-ID (WS-MASTER-IDX)     TO ORD-CUSTOMER-ID.
099900     MOVE OM-TICKER (WS-MASTER-IDX)          TO ORD-TICKER.
100000     MOVE OM-DIRECTION (WS-MASTER-IDX)       TO ORD-DIRECTION.
100100     MOVE OM-ORDER-TYPE (WS-MASTER-IDX)      TO ORD-ORDER-TYPE.
100200     MOVE WS-DERIVED-STATUS                  TO ORD-STATUS.
100300     MOVE OM-LIMIT-PRICE (WS-MASTER-IDX)     TO ORD-LIMIT-PRICE.
100400     MOVE OM-VOLUME (WS-MASTER-IDX)          TO ORD-VOLUME.
100500     MOVE WS-TRADE-PRICE                     TO
100600                                       ORD-MEAN-MATCHED-PRICE.
100700     MOVE OM-MATCHED-VOLUME (WS-MASTER-IDX)  TO
100800                                       ORD-MATCHED-VOLUME.
100900     MOVE OM-REMAINING-VOLUME (WS-MASTER-IDX)
101000                                              TO
101100                                       ORD-REMAINING-VOLUME.
101200     MOVE OM-COST (WS-MASTER-IDX)            TO ORD-COST.
101300     MOVE OM-FINISH-TIME (WS-MASTER-IDX)     TO ORD-FINISH-TIME.
101400     MOVE OM-IS-CANCELLED (WS-MASTER-IDX)    TO ORD-IS-CANCELLED.
101500     WRITE ORDER-RESULT-RECORD.
101600 450-EXIT.
101700     EXIT.
101800*****************************************************************
101900*    GET-QUOTE TRANSACTION
102000*****************************************************************
102100*    RULE 7 - BID IS THE BEST RESTING BUY, ASK IS THE BEST
102200*    RESTING SELL, EACH REPORTED AS ZERO WHEN THAT SIDE OF THE
102300*    BOOK IS EMPTY.  SINCE THE BOOKS ARE ALWAYS KEPT IN PRIORITY
102400*    ORDER, THE BEST PRICE ON EITHER SIDE IS ALWAYS OCCURRENCE 1
102500*    - NO SEPARATE MIN/MAX SEARCH IS NEEDED HERE.
102600*    (500- IS THE READ LOOP FOR THE TICKER-REFERENCE FILE - ONE
102700*    QUOTE REQUEST PER RECORD, HANDED OFF TO 550- BELOW.)
102800 500-PROCESS-TICKER-REFERENCES.
102900     READ TICKER-REFERENCE-FILE
103000         AT END
103100             SET TKRREF-AT-EOF TO TRUE
103200         NOT AT END
103300             ADD 1 TO WS-SEQUENCE-COUNTER
103400             PERFORM 550-GET-QUOTE THRU 550-EXIT
103500     END-READ.
103600 500-EXIT.
103700     EXIT.
103800*
103900 550-GET-QUOTE.
104000*    TKR-REF-TICKER IS THE ONLY FIELD READ OFF THE TICKER-
104100*    REFERENCE RECORD - THIS TRANSACTION CARRIES NO OTHER
104200*    PARAMETERS.
104300     MOVE TKR-REF-TICKER TO WS-SEARCH-TICKER.
104400     PERFORM 650-FIND-TICKER-INDEX-BY-SYMBOL THRU 650-EXIT.
104500*
104600     MOVE SPACES TO ORDER-RESULT-RECORD.
104700     SET RSLT-IS-QUOTE TO TRUE.
104800*
104900     IF NOT ENTRY-WAS-FOUND
105000         MOVE 0 TO QUOTE-BID QUOTE-ASK
105100         WRITE ORDER-RESULT-RECORD
105200         GO TO 550-EXIT
105300     END-IF.
105400*
105500*    BID AND ASK ARE READ STRAIGHT OFF THE FIRST OCCURRENCE OF
105600*    EACH RESTING QUEUE - NO ROUNDING OR ADJUSTMENT IS APPLIED,
105700*    THE QUOTE IS THE EXACT LIMIT PRICE OF THE BEST RESTING
105800*    ORDER ON THAT SIDE.
105900     IF TBK-BUY-COUNT (WS-TKR-BOOK-IDX) > 0
106000         MOVE TBK-BUY-LIMIT-PRICE (WS-TKR-BOOK-IDX 1)
106100             TO QUOTE-BID
106200     ELSE
106300         MOVE 0 TO QUOTE-BID
106400     END-IF.
106500*
106600     IF TBK-SELL-COUNT (WS-TKR-BOOK-IDX) > 0
106700         MOVE TBK-SELL-LIMIT-PRICE (WS-TKR-BOOK-IDX 1)
106800             TO QUOTE-ASK
106900     ELSE
107000         MOVE 0 TO QUOTE-ASK
107100     END-IF.
107200*
107300     WRITE ORDER-RESULT-RECORD.
107400 550-EXIT.
107500     EXIT.
107600*****************************************************************
107700*    ORDER STATUS DERIVATION - RULE 5.  NOT KEPT AS A STORED
107800*    FIELD ON THE MASTER TABLE, COMPUTED HERE EVERY TIME IT IS
107900*    NEEDED FOR OUTPUT.
108000*****************************************************************
108100 610-DERIVE-ORDER-STATUS.
108200*    STATUS LETTERS - P PENDING, A PARTIALLY FILLED (STILL
108300*    RESTING), F FULLY FILLED, C CANCELLED WITH NOTHING MATCHED,
108400*    X CANCELLED AFTER A PARTIAL FILL.  THE CANCELLED FLAG IS
108500*    TESTED AHEAD OF THE FILL AMOUNT SO A CANCELLED ORDER NEVER
108600*    COMES BACK AS P OR A NO MATTER HOW MUCH IT HAD MATCHED
108700*    BEFORE THE CANCEL.
108800     IF OM-IS-CANCELLED (WS-MASTER-IDX) = 'Y'
108900*    THE OUTER IF TESTS THE CANCELLED FLAG FIRST, THE INNER IF
109000*    TESTS WHETHER ANY VOLUME HAD MATCHED BEFORE THE CANCEL - THE
109100*    TWO TESTS TOGETHER PRODUCE ALL FOUR OF THE NON-LIVE STATUS
109200*    LETTERS WITHOUT NEEDING A FOUR-WAY IF.
109300         IF OM-MATCHED-VOLUME (WS-MASTER-IDX) = 0
109400             MOVE 'C' TO WS-DERIVED-STATUS
109500         ELSE
109600             MOVE 'X' TO WS-DERIVED-STATUS
109700         END-IF
109800     ELSE
109900         IF OM-MATCHED-VOLUME (WS-MASTER-IDX) = 0
110000             MOVE 'P' TO WS-DERIVED-STATUS
110100         ELSE
110200             IF OM-REMAINING-VOLUME (WS-MASTER-IDX) = 0
110300                 MOVE 'F' TO WS-DERIVED-STATUS
110400             ELSE
110500                 MOVE 'A' TO WS-DERIVED-STATUS
110600             END-IF
110700         END-IF
110800     END-IF.
110900 610-EXIT.
111000     EXIT.
111100*****************************************************************
111200*    MEAN MATCHED PRICE - RULE 6.  TRUNCATING INTEGER DIVIDE,
111300*    NO ROUNDED - REPRODUCES THE ORIGINAL LONG-DIVIDE-BY-LONG
111400*    BEHAVIOUR.
111500*****************************************************************
111600 620-COMPUTE-MEAN-MATCHED-PRICE.
111700*    A TRUNCATING INTEGER DIVIDE, NOT ROUNDED - THIS REPRODUCES
111800*    THE ORIGINAL LONG-DIVIDE-BY-LONG BEHAVIOUR THE UPSTREAM
111900*    APPLICATION USES, SO A PENNY OF MATCHED COST THAT DOES NOT
112000*    DIVIDE EVENLY ACROSS THE MATCHED VOLUME IS SIMPLY DROPPED,
112100*    NOT CARRIED FORWARD OR ROUNDED UP.
112200     IF OM-MATCHED-VOLUME (WS-MASTER-IDX) > 0
112300         DIVIDE OM-COST (WS-MASTER-IDX)
112400*    DIVIDE ... GIVING TRUNCATES BY DEFAULT ON THIS COMPILER -
112500*    NO ROUNDED CLAUSE IS PRESENT ON PURPOSE.
112600             BY OM-MATCHED-VOLUME (WS-MASTER-IDX)
112700             GIVING WS-TRADE-PRICE
112800     ELSE
112900         MOVE 0 TO WS-TRADE-PRICE
113000     END-IF.
113100 620-EXIT.
113200     EXIT.
113300*****************************************************************
113400*    ORDER-ID LOOKUP - SEARCH ALL AGAINST THE MASTER TABLE IN
113500*    PLACE OF A KEYED VSAM READ.  THE TABLE STAYS IN ASCENDING
113600*    ORDER-ID SEQUENCE BECAUSE ENTRIES ARE ALWAYS APPENDED IN
113700*    THE ORDER THE NEXT-ORDER-ID COUNTER HANDS THEM OUT.
113800*****************************************************************
113900*    (WS-FOUND-SW IS SHARED WITH 660- BELOW - BOTH PARAGRAPHS
114000*    RESET IT TO 'N' BEFORE THEIR OWN SEARCH BEGINS, SO NEITHER
114100*    ONE DEPENDS ON THE OTHER'S LEFTOVER VALUE.)
114200 640-FIND-ORDER-IN-MASTER.
114300*    SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING KEY
114400*    ORDER AT THE TIME OF THE SEARCH - IT DOES NOT VERIFY THIS,
114500*    IT SIMPLY RETURNS WRONG ANSWERS SILENTLY IF THE ASSUMPTION
114600*    IS EVER VIOLATED.  113-BUILD-NEW-ORDER-ENTRY IS THE ONLY
114700*    PLACE THAT ADDS TO THIS TABLE, AND IT ALWAYS APPENDS IN THE
114800*    ORDER THE COUNTER IN 112-ASSIGN-NEXT-ORDER-ID HANDS OUT, SO
114900*    THE KEY STAYS IN ORDER WITHOUT A SEPARATE SORT STEP.
115000     MOVE 'N' TO WS-FOUND-SW.
115100*    'N' IS MOVED TO WS-FOUND-SW BEFORE THE SEARCH BEGINS SO
115200*    THAT A CALLER CAN TEST ENTRY-WAS-FOUND IMMEDIATELY AFTER THE
115300*    PERFORM WITHOUT WORRYING ABOUT WHAT THE FLAG HELD BEFORE
115400*    THIS PARAGRAPH WAS ENTERED.
115500     SEARCH ALL ORDER-MASTER-ENTRY
115600         AT END
115700             MOVE 'N' TO WS-FOUND-SW
115800         WHEN OM-ORDER-ID (OM-IDX) = WS-SEARCH-ORDER-ID
115900             SET WS-MASTER-IDX TO OM-IDX
116000             MOVE 'Y' TO WS-FOUND-SW
116100     END-SEARCH.
116200 640-EXIT.
116300     EXIT.
116400*****************************************************************
116500*    TICKER LOOKUP - THE FIXED TICKER TABLE HAS ONLY FIVE
116600*    ENTRIES, A STRAIGHT LINEAR SCAN IS PLENTY.
116700*****************************************************************
116800 650-FIND-TICKER-INDEX-BY-SYMBOL.
116900*    A STRAIGHT LINEAR SCAN AGAINST THE FIVE-ENTRY FIXED TABLE
117000*    IN ORDMAST - NOT WORTH A SEARCH ALL FOR A TABLE THIS SMALL.
117100     MOVE 'N' TO WS-FOUND-SW.
117200*    WS-TKR-IDX IS SET, NOT INDEXED FROM ZERO - THIS SHOP'S
117300*    INDEX DATA ITEMS ALWAYS START COUNTING FROM ONE, MATCHING
117400*    THE OCCURS CLAUSE'S OWN NUMBERING.
117500     SET WS-TKR-IDX TO 1.
117600 650-SCAN-LOOP.
117700     IF WS-TKR-IDX > 5
117800         GO TO 650-EXIT
117900     END-IF.
118000     IF WS-TICKER-SYMBOL (WS-TKR-IDX) = WS-SEARCH-TICKER
118100         SET WS-TKR-BOOK-IDX TO WS-TKR-IDX
118200         MOVE 'Y' TO WS-FOUND-SW
118300         GO TO 650-EXIT
118400     END-IF.
118500     SET WS-TKR-IDX UP BY 1.
118600     GO TO 650-SCAN-LOOP.
118700 650-EXIT.
118800     EXIT.
118900*****************************************************************
119000*    FILE HANDLING
119100*****************************************************************
119200*    ALL FOUR FILES ARE ABENDED TOGETHER ON ANY OPEN FAILURE -
119300*    THERE IS NO PARTIAL-RUN MODE ON THIS PROGRAM.  RETURN-CODE
119400*    16 MATCHES THE SHOP STANDARD FOR AN UNRECOVERABLE FILE ERROR
119500*    ON A BATCH STEP.
119600 700-OPEN-FILES.
119700*    THE FOUR FILES ARE ASSIGNED BY LOGICAL NAME, NOT BY PATH -
119800*    THE JCL FOR THIS STEP BINDS ORDER-REQUESTS, ORDER-
119900*    REFERENCES, TICKER-REFERENCES AND ORDER-RESULTS TO WHATEVER
120000*    PHYSICAL DATASETS THE NIGHTLY RUN NEEDS, SO THIS PROGRAM
120100*    NEVER CHANGES WHEN THE PHYSICAL DATASET NAMING CONVENTION
120200*    DOES.
120300     OPEN INPUT  ORDER-REQUEST-FILE
120400                 ORDER-REFERENCE-FILE
120500                 TICKER-REFERENCE-FILE
120600          OUTPUT ORDER-RESULT-FILE.
120700     IF WS-ORDREQ-STATUS NOT = '00'
120800*    THE DISPLAY STATEMENTS ON AN OPEN FAILURE GO TO THE
120900*    JOB'S SYSOUT, WHERE THE OPERATOR CONSOLE OR THE OVERNIGHT
121000*    JOB-LOG REVIEW WILL PICK THEM UP - THIS PROGRAM DOES NOT
121100*    WRITE TO A SEPARATE ERROR-MESSAGE FILE OF ITS OWN.
121200         DISPLAY 'ORDMTCH ERROR OPENING ORDER-REQUESTS. RC: '
121300                 WS-ORDREQ-STATUS
121400         MOVE 16 TO RETURN-CODE
121500         SET ORDREQ-AT-EOF TO TRUE
121600         SET ORDREF-AT-EOF TO TRUE
121700         SET TKRREF-AT-EOF TO TRUE
121800     END-IF.
121900     IF WS-ORDREF-STATUS NOT = '00'
122000         DISPLAY 'ORDMTCH ERROR OPENING ORDER-REFERENCES. RC: '
122100                 WS-ORDREF-STATUS
122200         MOVE 16 TO RETURN-CODE
122300         SET ORDREF-AT-EOF TO TRUE
122400     END-IF.
122500     IF WS-TKRREF-STATUS NOT = '00'
122600         DISPLAY 'ORDMTCH ERROR OPENING TICKER-REFERENCES. RC: '
122700                 WS-TKRREF-STATUS
122800         MOVE 16 TO RETURN-CODE
122900         SET TKRREF-AT-EOF TO TRUE
123000     END-IF.
123100     IF WS-ORDRSLT-STATUS NOT = '00'
123200         DISPLAY 'ORDMTCH ERROR OPENING ORDER-RESULTS. RC: '
123300                 WS-ORDRSLT-STATUS
123400         MOVE 16 TO RETURN-CODE
123500         SET ORDREQ-AT-EOF TO TRUE
123600         SET ORDREF-AT-EOF TO TRUE
123700         SET TKRREF-AT-EOF TO TRUE
123800     END-IF.
123900 700-EXIT.
124000     EXIT.
124100*
124200 790-CLOSE-FILES.
124300*    ALL FOUR FILES ARE CLOSED TOGETHER AT NORMAL END OF RUN,
124400*    EVEN IF ONE OF THEM WAS NEVER SUCCESSFULLY OPENED - CLOSING
124500*    A FILE THAT FAILED TO OPEN IS HARMLESS ON THIS COMPILER, IT
124600*    SIMPLY RETURNS A NON-ZERO STATUS THAT NOBODY CHECKS HERE.
124700     CLOSE ORDER-REQUEST-FILE
124800           ORDER-REFERENCE-FILE
124900           TICKER-REFERENCE-FILE
125000           ORDER-RESULT-FILE.
125100 790-EXIT.
125200     EXIT.
125300*****************************************************************
125400*    INITIALIZATION
125500*****************************************************************
125600*    ZEROES EVERY WORKING COUNTER AND CLEARS BOTH TICKER-BOOK
125700*    QUEUES BEFORE THE FIRST TRANSACTION IS READ - THIS PROGRAM
125800*    HOLDS NO STATE ACROSS RUNS, EVERY EXECUTION STARTS FROM AN
125900*    EMPTY ORDER BOOK.
126000 800-INITIALIZE-WORKING-STORAGE.
126100*    (THESE ZERO-OUTS COVER EVERY WS-TOT-* AND CONTROL FIELD
126200*    TOUCHED ANYWHERE IN THE PROGRAM - IF A NEW ACCUMULATOR IS
126300*    EVER ADDED, IT BELONGS HERE TOO, NOT JUST AT THE 01-LEVEL
126400*    VALUE CLAUSE, SINCE COMP FIELDS ARE NOT GUARANTEED ZEROED
126500*    BY THE RUNTIME ON EVERY PLATFORM THIS SHOP HAS TARGETED.)
126600     MOVE 0 TO WS-SEQUENCE-COUNTER.
126700     MOVE 0 TO WS-NEXT-ORDER-ID.
126800     MOVE 0 TO OM-ENTRY-COUNT.
126900*    THE THREE WS-TOT-* RUN COUNTERS BELOW FEED THE CONTROL
127000*    TOTALS RECORD WRITTEN BY 850- AT THE VERY END OF THE RUN.
127100     MOVE 0 TO WS-TOT-SUBMITTED.
127200     MOVE 0 TO WS-TOT-FILLED.
127300     MOVE 0 TO WS-TOT-CANCELLED.
127400     PERFORM 810-ZERO-ONE-TICKER-TOTAL THRU 810-EXIT
127500         VARYING WS-TOT-TKR-IDX FROM 1 BY 1
127600         UNTIL WS-TOT-TKR-IDX > 5.
127700     PERFORM 820-ZERO-ONE-TICKER-BOOK THRU 820-EXIT
127800         VARYING TBK-IDX FROM 1 BY 1
127900         UNTIL TBK-IDX > 5.
128000 800-EXIT.
128100     EXIT.
128200*
128300*    ONE TICKER'S RUNNING MATCHED-VOLUME ACCUMULATOR, ZEROED.
128400 810-ZERO-ONE-TICKER-TOTAL.
128500     MOVE 0 TO WS-TOT-TKR-MATCHED-VOL (WS-TOT-TKR-IDX).
128600 810-EXIT.
128700     EXIT.
128800*
128900*    ONE TICKER'S BUY AND SELL RESTING-QUEUE COUNTS, ZEROED -
129000*    THE TABLE ENTRIES THEMSELVES ARE LEFT WITH WHATEVER GARBAGE
129100*    WAS THERE FROM COMPILATION, SINCE THE COUNT OF ZERO MEANS
129200*    NOTHING BELOW IT IS EVER LOOKED AT.
129300 820-ZERO-ONE-TICKER-BOOK.
129400     MOVE 0 TO TBK-BUY-COUNT (TBK-IDX).
129500     MOVE 0 TO TBK-SELL-COUNT (TBK-IDX).
129600 820-EXIT.
129700     EXIT.
129800*****************************************************************
129900*    END-OF-RUN CONTROL TOTALS - ONE LINE, WRITTEN AS THE LAST
130000*    RECORD ON ORDER-RESULTS.
130100*****************************************************************
130200*    ONE CONTROL-TOTALS RECORD, WRITTEN LAST ON ORDER-RESULTS -
130300*    SUBMITTED, FILLED AND CANCELLED COUNTS FOR THE WHOLE RUN,
130400*    PLUS A PER-TICKER MATCHED-VOLUME BREAKDOWN.  THIS RECORD IS
130500*    HOW THE NIGHTLY BALANCING JOB CONFIRMS THE MATCH ENGINE
130600*    PROCESSED WHAT IT WAS HANDED.
130700 850-WRITE-CONTROL-TOTALS.
130800     MOVE SPACES TO ORDER-RESULT-RECORD.
130900     SET RSLT-IS-TOTALS TO TRUE.
131000     MOVE WS-TOT-SUBMITTED TO TOT-ORDERS-SUBMITTED.
131100     MOVE WS-TOT-FILLED    TO TOT-ORDERS-FILLED.
131200     MOVE WS-TOT-CANCELLED TO TOT-ORDERS-CANCELLED.
131300     PERFORM 860-MOVE-ONE-TICKER-TOTAL THRU 860-EXIT
131400*    THE FIVE TICKER-TOTAL ENTRIES ARE MOVED IN TABLE ORDER,
131500*    NOT IN ANY VOLUME OR ALPHABETIC ORDER - THAT MATCHES THE
131600*    FIXED TICKER TABLE ORDER IN ORDMAST (BTC, ETH, LTC, XRP,
131700*    SOL) SO THE OVERNIGHT BALANCING JOB ALWAYS SEES THE TICKERS
131800*    IN THE SAME POSITION ON THE CONTROL-TOTALS RECORD RUN TO
131900*    RUN.
132000         VARYING WS-TOT-TKR-IDX FROM 1 BY 1
132100         UNTIL WS-TOT-TKR-IDX > 5.
132200     WRITE ORDER-RESULT-RECORD.
132300 850-EXIT.
132400     EXIT.
132500*
132600*    ONE TICKER'S ENTRY IN THE CONTROL-TOTALS RECORD, MOVED
132700*    ACROSS FROM THE RUNNING ACCUMULATOR BUILT UP OVER THE RUN.
132800 860-MOVE-ONE-TICKER-TOTAL.
132900     SET WS-TKR-IDX TO WS-TOT-TKR-IDX.
133000     MOVE WS-TICKER-SYMBOL (WS-TKR-IDX)
133100         TO TOT-TICKER-SYMBOL (WS-TOT-TKR-IDX).
133200     MOVE WS-TOT-TKR-MATCHED-VOL (WS-TOT-TKR-IDX)
133300         TO TOT-TICKER-MATCHED-VOL (WS-TOT-TKR-IDX).
133400 860-EXIT.
133500     EXIT.
