000100*****************************************************************
000200*    COPYBOOK:  ORDMAST
000300*    DESCRIPTION:  IN-MEMORY ORDER BOOK FOR THE MATCHING ENGINE.
000400*        HOLDS THE FIXED TICKER TABLE, THE PER-TICKER BUY/SELL
000500*        RESTING-ORDER QUEUES, AND THE ORDER MASTER TABLE THAT
000600*        DOUBLES AS THE ORDER-ID INDEX AND THE ORDER HISTORY.
000700*        NO KSDS IS AVAILABLE ON THIS BUILD - THE MASTER TABLE
000800*        IS KEPT IN ORDER-ID SEQUENCE AND SEARCHED WITH SEARCH
000900*        ALL IN PLACE OF A KEYED READ.
001000*****************************************************************
001100*    AMENDMENT HISTORY
001200*    DATE     INIT  TICKET    DESCRIPTION
001300*    -------- ----  --------  -------------------------------
001400*    07/11/14 RJP   TS-0118   ORIGINAL COPYBOOK - FIVE TICKER
001500*                             BOOK, 200-DEEP RESTING QUEUES.
001600*    03/22/15 RJP   TS-0164   MASTER TABLE EXPANDED TO 10000
001700*                             ENTRIES FOR YEAR-END VOLUME.
001800*    11/09/98 DWS   Y2K-041   REVIEWED FOR YEAR 2000 - NO DATE
001900*                             FIELDS IN THIS MEMBER, NO CHANGE.
002000*    06/02/09 KLM   TS-0347   ADDED SOL-USD AS FIFTH TICKER.
002100*****************************************************************
002200*
002300*    FIXED TICKER TABLE - LOADED VIA REDEFINES OF A LITERAL, NO
002400*    DYNAMIC TICKER CREATION IS SUPPORTED ON THIS BUILD.
002500*
002600 01  WS-TICKER-TABLE-LITERAL.
002700     05  FILLER                      PIC X(07) VALUE 'BTC-USD'.
002800     05  FILLER                      PIC X(07) VALUE 'ETH-USD'.
002900     05  FILLER                      PIC X(07) VALUE 'LTC-USD'.
003000     05  FILLER                      PIC X(07) VALUE 'XRP-USD'.
003100     05  FILLER                      PIC X(07) VALUE 'SOL-USD'.
003200*
003300 01  WS-TICKER-TABLE REDEFINES WS-TICKER-TABLE-LITERAL.
003400     05  WS-TICKER-ENTRY OCCURS 5 TIMES
003500             INDEXED BY WS-TKR-IDX.
003600         10  WS-TICKER-SYMBOL        PIC X(07).
003650*    (NO FILLER HERE - THIS GROUP IS THE REDEFINES OF THE
003670*    LITERAL TABLE ABOVE AND MUST STAY THE SAME LENGTH.)
003700*
003800*    PER-TICKER RESTING-ORDER QUEUES (THE BUY/SELL "BOOKS").
003900*    EACH QUEUE IS MAINTAINED IN PRIORITY ORDER BY THE INSERT
004000*    PARAGRAPHS IN ORDMTCH - THIS IS NOT A SEARCH ALL TABLE, IT
004100*    IS WALKED IN OCCURRENCE ORDER SINCE OCCURRENCE 1 IS ALWAYS
004200*    THE BEST-PRICED RESTING ORDER FOR THAT SIDE.
004300*
004400 01  TICKER-BOOK-TABLE.
004500     05  TBK-ENTRY OCCURS 5 TIMES
004600             INDEXED BY TBK-IDX.
004700         10  TBK-BUY-COUNT           PIC 9(04) COMP VALUE 0.
004800         10  TBK-BUY-ORDER OCCURS 200 TIMES
004900                 INDEXED BY TBK-BUY-IDX.
004950             15  FILLER              PIC X(01).
005000             15  TBK-BUY-ORDER-ID    PIC S9(18) COMP VALUE 0.
005100             15  TBK-BUY-LIMIT-PRICE PIC S9(18) COMP VALUE 0.
005200         10  TBK-SELL-COUNT          PIC 9(04) COMP VALUE 0.
005300         10  TBK-SELL-ORDER OCCURS 200 TIMES
005400                 INDEXED BY TBK-SELL-IDX.
005450             15  FILLER              PIC X(01).
005500             15  TBK-SELL-ORDER-ID    PIC S9(18) COMP VALUE 0.
005600             15  TBK-SELL-LIMIT-PRICE PIC S9(18) COMP VALUE 0.
005650         10  FILLER                  PIC X(01).
005700*
005800*    ORDER MASTER TABLE - ONE ENTRY PER ORDER EVER SUBMITTED,
005900*    ACTIVE OR HISTORICAL.  THIS TABLE IS THE ORDER-ID INDEX
006000*    (ORDMGR'S JOB IN THE ORIGINAL SYSTEM) AND THE ORDER
006100*    HISTORY (NEVER PURGED) IN ONE STRUCTURE.  ENTRIES ARE
006200*    ALWAYS APPENDED IN ORDER-ID SEQUENCE SINCE THE ID GENERATOR
006300*    IN ORDMTCH IS A SIMPLE ASCENDING COUNTER, SO THE ASCENDING
006400*    KEY BELOW HOLDS WITHOUT A SEPARATE SORT STEP.
006500*
006600 01  ORDER-MASTER-CONTROL.
006700     05  OM-ENTRY-COUNT              PIC S9(08) COMP VALUE 0.
006750     05  FILLER                      PIC X(01).
006800*
006900 01  ORDER-MASTER-TABLE.
007000     05  ORDER-MASTER-ENTRY OCCURS 0 TO 10000 TIMES
007100             DEPENDING ON OM-ENTRY-COUNT
007200             ASCENDING KEY IS OM-ORDER-ID
007300             INDEXED BY OM-IDX.
007400         10  OM-ORDER-ID             PIC S9(18) COMP.
007500         10  OM-CUSTOMER-ID          PIC S9(18) COMP.
007600         10  OM-TICKER               PIC X(07).
007700         10  OM-DIRECTION            PIC X(01).
007800             88  OM-IS-BUY-ORDER         VALUE 'B'.
007900             88  OM-IS-SELL-ORDER        VALUE 'S'.
008000         10  OM-ORDER-TYPE           PIC X(01).
008100             88  OM-IS-LIMIT-ORDER       VALUE 'L'.
008200             88  OM-IS-MARKET-ORDER      VALUE 'M'.
008300         10  OM-LIMIT-PRICE          PIC S9(18) COMP.
008400         10  OM-VOLUME               PIC S9(18) COMP.
008500         10  OM-MATCHED-VOLUME       PIC S9(18) COMP.
008600         10  OM-REMAINING-VOLUME     PIC S9(18) COMP.
008700         10  OM-COST                 PIC S9(18) COMP.
008800         10  OM-FINISH-TIME          PIC S9(18) COMP.
008900         10  OM-IS-CANCELLED         PIC X(01).
009000             88  OM-CANCELLED-YES        VALUE 'Y'.
009100             88  OM-CANCELLED-NO         VALUE 'N'.
009200         10  FILLER                  PIC X(04).
