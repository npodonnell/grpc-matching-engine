000100*****************************************************************
000200*    COPYBOOK:  ORDRSLT
000300*    DESCRIPTION:  ONE PHYSICAL 200-BYTE RECORD ON THE
000400*        ORDER-RESULTS OUTPUT FILE, ONE LINE PER TRANSACTION
000500*        PROCESSED.  RSLT-TYPE-CODE TAGS WHICH VIEW BELOW
000600*        APPLIES TO THE REST OF THE RECORD - S=SUBMIT RESPONSE,
000700*        C=CANCEL RESPONSE, R=RETRIEVED ORDER, Q=QUOTE,
000800*        T=END-OF-RUN CONTROL TOTALS.
000900*****************************************************************
001000*    AMENDMENT HISTORY
001100*    DATE     INIT  TICKET    DESCRIPTION
001200*    -------- ----  --------  -------------------------------
001300*    07/25/14 RJP   TS-0126   ORIGINAL COPYBOOK - SUBMIT, CANCEL
001400*                             AND QUOTE VIEWS.
001500*    04/02/15 RJP   TS-0170   ADDED RETRIEVE VIEW.
001600*    09/14/15 RJP   TS-0182   ADDED END-OF-RUN TOTALS VIEW.
001700*****************************************************************
001800 01  ORDER-RESULT-RECORD.
001900     05  RSLT-TYPE-CODE              PIC X(01).
002000         88  RSLT-IS-SUBMIT              VALUE 'S'.
002100         88  RSLT-IS-CANCEL              VALUE 'C'.
002200         88  RSLT-IS-RETRIEVE            VALUE 'R'.
002300         88  RSLT-IS-QUOTE               VALUE 'Q'.
002400         88  RSLT-IS-TOTALS              VALUE 'T'.
002500     05  RSLT-DETAIL                 PIC X(199).
002600*
002700*    VIEW FOR A SUBMIT-ORDER-RESPONSE.
002800*
002900 01  RSLT-SUBMIT-VIEW REDEFINES ORDER-RESULT-RECORD.
003000     05  FILLER                      PIC X(01).
003100     05  SOR-ORDER-ID                PIC S9(18)
003200                                      SIGN IS TRAILING SEPARATE.
003300     05  SOR-MEAN-MATCHED-PRICE      PIC S9(18)
003400                                      SIGN IS TRAILING SEPARATE.
003500     05  SOR-MATCHED-VOLUME          PIC S9(18)
003600                                      SIGN IS TRAILING SEPARATE.
003700     05  FILLER                      PIC X(142).
003800*
003900*    VIEW FOR A CANCEL-ORDER-RESPONSE.
004000*
004100 01  RSLT-CANCEL-VIEW REDEFINES ORDER-RESULT-RECORD.
004200     05  FILLER                      PIC X(01).
004300     05  COR-ORDER-WAS-FOUND         PIC X(01).
004400         88  COR-FOUND-YES               VALUE 'Y'.
004500         88  COR-FOUND-NO                VALUE 'N'.
004600     05  COR-FINAL-ORDER-STATUS      PIC X(01).
004700     05  FILLER                      PIC X(197).
004800*
004900*    VIEW FOR A RETRIEVED ORDER (FULL ORDER RECORD).  A NOT-
005000*    FOUND RETRIEVE IS WRITTEN WITH THIS SAME VIEW, ZEROES AND
005100*    SPACES IN EVERY FIELD.
005200*
005300 01  RSLT-RETRIEVE-VIEW REDEFINES ORDER-RESULT-RECORD.
005400     05  FILLER                      PIC X(01).
005500     05  ORD-ORDER-ID                PIC S9(18)
005600                                      SIGN IS TRAILING SEPARATE.
005700     05  ORD-CUSTOMER-ID             PIC S9(18)
005800                                      SIGN IS TRAILING SEPARATE.
005900     05  ORD-TICKER                  PIC X(07).
006000     05  ORD-DIRECTION               PIC X(01).
006100     05  ORD-ORDER-TYPE              PIC X(01).
006200     05  ORD-STATUS                  PIC X(01).
006300         88  ORD-STATUS-PENDING          VALUE 'P'.
006400         88  ORD-STATUS-FILLED           VALUE 'F'.
006500         88  ORD-STATUS-PARTIAL          VALUE 'A'.
006600         88  ORD-STATUS-CANCELLED        VALUE 'C'.
006700         88  ORD-STATUS-PARTIAL-CANC     VALUE 'X'.
006800     05  ORD-LIMIT-PRICE             PIC S9(18)
006900                                      SIGN IS TRAILING SEPARATE.
007000     05  ORD-VOLUME                  PIC S9(18)
007100                                      SIGN IS TRAILING SEPARATE.
007200     05  ORD-MEAN-MATCHED-PRICE      PIC S9(18)
007300                                      SIGN IS TRAILING SEPARATE.
007400     05  ORD-MATCHED-VOLUME          PIC S9(18)
007500                                      SIGN IS TRAILING SEPARATE.
007600     05  ORD-REMAINING-VOLUME        PIC S9(18)
007700                                      SIGN IS TRAILING SEPARATE.
007800     05  ORD-COST                    PIC S9(18)
007900                                      SIGN IS TRAILING SEPARATE.
008000     05  ORD-FINISH-TIME             PIC S9(18)
008100                                      SIGN IS TRAILING SEPARATE.
008200     05  ORD-IS-CANCELLED            PIC X(01).
008300     05  FILLER                      PIC X(17).
008400*
008500*    VIEW FOR A QUOTE RESPONSE.
008600*
008700 01  RSLT-QUOTE-VIEW REDEFINES ORDER-RESULT-RECORD.
008800     05  FILLER                      PIC X(01).
008900     05  QUOTE-BID                   PIC S9(18)
009000                                      SIGN IS TRAILING SEPARATE.
009100     05  QUOTE-ASK                   PIC S9(18)
009200                                      SIGN IS TRAILING SEPARATE.
009300     05  FILLER                      PIC X(161).
009400*
009500*    VIEW FOR THE END-OF-RUN CONTROL TOTALS LINE.
009600*
009700 01  RSLT-TOTALS-VIEW REDEFINES ORDER-RESULT-RECORD.
009800     05  FILLER                      PIC X(01).
009900     05  TOT-ORDERS-SUBMITTED        PIC 9(09).
010000     05  TOT-ORDERS-FILLED           PIC 9(09).
010100     05  TOT-ORDERS-CANCELLED        PIC 9(09).
010200     05  TOT-TICKER-VOLUME OCCURS 5 TIMES.
010300         10  TOT-TICKER-SYMBOL       PIC X(07).
010400         10  TOT-TICKER-MATCHED-VOL  PIC 9(09).
010500     05  FILLER                      PIC X(92).
