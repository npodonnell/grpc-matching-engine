000100*****************************************************************
000200*    COPYBOOK:  ORDREQ
000300*    DESCRIPTION:  "SUBMIT ORDER" TRANSACTION LAYOUT FOR THE
000400*        ORDER-REQUESTS INPUT FILE.  FIXED 80-BYTE LINE-
000500*        SEQUENTIAL RECORD, ZONED DECIMAL EXTERNAL FIELDS -
000600*        NO BINARY DATA CROSSES THE FILE BOUNDARY.
000700*****************************************************************
000800*    AMENDMENT HISTORY
000900*    DATE     INIT  TICKET    DESCRIPTION
001000*    -------- ----  --------  -------------------------------
001100*    07/11/14 RJP   TS-0118   ORIGINAL COPYBOOK.
001200*****************************************************************
001300 01  ORDER-REQUEST-RECORD.
001400     05  ORQ-CUSTOMER-ID             PIC S9(18)
001500                                      SIGN IS TRAILING SEPARATE.
001600     05  ORQ-TICKER                  PIC X(07).
001700     05  ORQ-DIRECTION               PIC X(01).
001800         88  ORQ-IS-BUY                  VALUE 'B'.
001900         88  ORQ-IS-SELL                 VALUE 'S'.
002000     05  ORQ-ORDER-TYPE              PIC X(01).
002100         88  ORQ-IS-LIMIT                VALUE 'L'.
002200         88  ORQ-IS-MARKET               VALUE 'M'.
002300     05  ORQ-LIMIT-PRICE             PIC S9(18)
002400                                      SIGN IS TRAILING SEPARATE.
002500     05  ORQ-VOLUME                  PIC S9(18)
002600                                      SIGN IS TRAILING SEPARATE.
002700     05  FILLER                      PIC X(14).
